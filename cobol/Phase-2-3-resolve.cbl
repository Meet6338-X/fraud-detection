000100******************************************************************
000200* PROGRAM:      3-RESOLVE
000300* DESCRIPTION:  Fraud alert status/resolution maintenance run.
000400*               Matches RESOLUTION-FILE (analyst decisions) to
000500*               ALERT-FILE (alerts written by 2-FRAUDSCREEN),
000600*               applies the requested status change to the
000700*               matching alerts, and rewrites ALERT-FILE with
000800*               the updates in place.  Run as a separate step,
000900*               after hours, once the fraud desk has cleared the
001000*               day's alert queue - not part of the screening
001100*               pass.
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID. 3-RESOLVE.
001500 AUTHOR. D. OKAFOR.
001600 INSTALLATION. GREATER MIDLAND BANKCARD SERVICES - DATA CENTER.
001700 DATE-WRITTEN. 09/02/1994.
001800 DATE-COMPILED.
001900 SECURITY. CONFIDENTIAL - BANKCARD FRAUD DATA - INTERNAL USE
002000     ONLY.
002100******************************************************************
002200* CHANGE LOG
002300*  09/02/1994 DO  CR-1994-071 ORIGINAL PROGRAM. SPLIT OFF THE
002400*                 ALERT STATUS UPDATE FROM 2-FRAUDSCREEN SO THE
002500*                 FRAUD DESK COULD RESOLVE ALERTS WITHOUT
002600*                 RERUNNING THE SCREENING PASS.
002700*  02/17/1995 DO  CR-1995-006 BLANK NEW-STATUS ON THE REQUEST
002800*                 RECORD NOW DEFAULTS TO RESOLVED, PER FRAUD
002900*                 DESK REQUEST - THEY ONLY EVER TYPE THE ALERT
003000*                 ID AND THE RESOLUTION NOTE.
003100*  08/04/1996 RH  CR-1996-042 ADDED THE ALT- PREFIX CHECK -
003200*                 SOME REQUEST RECORDS HAD TRANSACTION IDS
003300*                 KEYED IN BY MISTAKE, THEY WERE SILENTLY
003400*                 IGNORED BEFORE THIS FIX.
003500*  02/11/1997 JK  CR-1997-009 ADDED THE UPSI-0 DRY-RUN SWITCH -
003600*                 SAME SWITCH NUMBER AS THE ONE ADDED TO
003700*                 2-FRAUDSCREEN THIS SAME REQUEST, LETS THE
003800*                 FRAUD DESK PREVIEW A RESOLUTION BATCH BEFORE
003900*                 COMMITTING IT.
004000*  11/17/1998 JK  CR-1998-091 YEAR 2000 REVIEW: NO DATE FIELDS
004100*                 HANDLED BY THIS PROGRAM. NO CHANGE REQUIRED.
004200*                 SIGNED OFF DO/JK.
004300*  03/14/2001 RH  CR-2001-014 DATA CENTER CODING STANDARD UPDATE -
004400*                 WS-TABLE-IDX AND WS-RESOLUTION-COUNT MOVED OUT
004500*                 OF WS-WORK-FIELDS TO STANDALONE 77-LEVEL ITEMS,
004600*                 PER THE REVISED SHOP STANDARD FOR SCRATCH
004700*                 COUNTERS NOT NEEDED IN A GROUP MOVE.
004800*  06/02/2004 RH  CR-2004-019 RESOLUTION TABLE OVERFLOW GUARD -
004900*                 A REQUEST BATCH OVER 500 LINES WAS SILENTLY
005000*                 TRUNCATING THE LAST ENTRIES. NOW SKIPPED WITH A
005100*                 WARNING INSTEAD.
005200*  08/19/2005 DO  CR-2005-024 SINGLE-LETTER STATUS SHORTHAND - THE
005300*                 FRAUD DESK WANTED TO KEY 'R' ALONE ON THE
005400*                 REQUEST RECORD INSTEAD OF SPELLING OUT RESOLVED
005500*                 EVERY TIME.  RES-NEW-STATUS IS EXPANDED BEFORE
005600*                 THE STATUS CLASS TEST IN 0200-LOAD-RESOLUTIONS.
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000*    C01/TOP-OF-FORM IS CARRIED OVER FROM 2-FRAUDSCREEN SHOP
006100*    CONVENTION EVEN THOUGH THIS PROGRAM HAS NO REPORT FILE TO
006200*    SKIP TO A NEW PAGE ON - LEFT IN SO A FUTURE PRINTED EXCEPTION
006300*    LISTING CAN USE IT WITHOUT TOUCHING SPECIAL-NAMES AGAIN.
006400*    WS-STATUS-CLASS IS THE VALID-STATUS TEST USED IN 0200-LOAD-
006500*    RESOLUTIONS.  UPSI-0 IS THE SAME DRY-RUN SWITCH NUMBER USED
006600*    IN 2-FRAUDSCREEN (CR-1997-009), SET ON THE JCL EXEC CARD.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     CLASS WS-STATUS-CLASS IS 'A' THRU 'Z', SPACE
007000     UPSI-0 ON  STATUS IS WS-DRY-RUN-SWITCH
007100            OFF STATUS IS WS-LIVE-RUN-SWITCH.
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500
007600     SELECT RESOLUTION-FILE ASSIGN TO "RESOLUTION-FILE"
007700         ORGANIZATION IS LINE SEQUENTIAL
007800*    RESOLUTION-FILE - THE FRAUD DESK REQUEST BATCH.
007900         FILE STATUS IS WS-RES-FILE-STATUS.
008000
008100     SELECT ALERT-FILE ASSIGN TO "ALERT-FILE"
008200         ORGANIZATION IS LINE SEQUENTIAL
008300*    ALERT-FILE - THE ALERT FILE 2-FRAUDSCREEN WROTE, OPENED INPUT
008400*    HERE, NEVER WRITTEN.
008500         FILE STATUS IS WS-ALERT-FILE-STATUS.
008600
008700     SELECT ALERT-OUT-FILE ASSIGN TO "ALERT-FILE-OUT"
008800         ORGANIZATION IS LINE SEQUENTIAL
008900*    ALERT-OUT-FILE - THE REWRITTEN ALERT FILE THAT REPLACES
009000*    ALERT-FILE FOR TOMORROW.
009100         FILE STATUS IS WS-ALERT-OUT-FILE-STATUS.
009200
009300******************************************************************
009400 DATA DIVISION.
009500 FILE SECTION.
009600
009700 FD  RESOLUTION-FILE
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 160 CHARACTERS.
010000*    RES-REQUEST-RECORD IS A FIXED 160-BYTE LINE - ALERT ID, THE
010100*    REQUESTED STATUS (OR SHORTHAND, SEE CR-2005-024 IN THE CHANGE
010200*    LOG ABOVE), AND A FREE-TEXT RESOLUTION NOTE FOR THE ALERT
010300*    DESCRIPTION.
010400 01  RES-REQUEST-RECORD.
010500     05  RES-ALERT-ID                PIC X(12).
010600     05  RES-NEW-STATUS              PIC X(10).
010700     05  RES-STATUS-PARTS REDEFINES RES-NEW-STATUS.
010800         10  RES-STATUS-FIRST-CHAR   PIC X(01).
010900         10  RES-STATUS-REST         PIC X(09).
011000     05  RES-RESOLUTION-TEXT         PIC X(120).
011100*    SPARE BYTES AT THE END OF THE REQUEST RECORD - ROOM FOR A
011200*    FUTURE FIELD WITHOUT CHANGING RECORD CONTAINS 160 ABOVE.
011300     05  FILLER                      PIC X(18).
011400*    RES-REQUEST-ALPHA IS THE WHOLE 160-BYTE RECORD SEEN AS ONE
011500*    ALPHANUMERIC FIELD, SO A REJECTED REQUEST CAN BE DISPLAYED IN
011600*    FULL ON THE OPERATOR CONSOLE WITHOUT NAMING EVERY SUB-FIELD.
011700 01  RES-REQUEST-ALPHA REDEFINES RES-REQUEST-RECORD
011800                                     PIC X(160).
011900
012000*    ALERT-FILE, AS WRITTEN BY 2-FRAUDSCREEN.
012100 FD  ALERT-FILE
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 200 CHARACTERS.
012400     COPY ALERTREC.
012500
012600*    ALERT-OUT-FILE - THE REWRITTEN ALERT FILE. PLAIN X(200)
012700*    HERE SO THE INPUT AND OUTPUT COPIES OF A-ALERT-RECORD
012800*    DON'T COLLIDE ON THE SAME DATA NAMES.
012900 FD  ALERT-OUT-FILE
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 200 CHARACTERS.
013200 01  ALERT-OUT-RECORD                PIC X(200).
013300
013400******************************************************************
013500*    WORKING-STORAGE IS SMALL ON PURPOSE - THIS IS A MAINTENANCE
013600*    RUN AGAINST TWO FLAT FILES, NOT A RULE ENGINE.  THE BIGGEST
013700*    ITEM BY FAR IS WS-RESOLUTION-TABLE BELOW.
013800 WORKING-STORAGE SECTION.
013900
014000*    03/14/2001 RH - CR-2001-014 - SCRATCH COUNTERS AT 77-LEVEL,
014100*    PER THE REVISED DATA CENTER CODING STANDARD.
014200 77  WS-TABLE-IDX                    PIC 9(03) COMP.
014300 77  WS-RESOLUTION-COUNT             PIC 9(03) COMP VALUE 0.
014400
014500*    FILE STATUS BYTES FOR ALL THREE FILES - CHECKED ONLY BY
014600*    WATCHING THE DISPLAY OUTPUT DURING TESTING, THIS PROGRAM DOES
014700*    NOT ABEND ON A BAD STATUS TODAY.
014800 01  WS-FILE-STATUS-FIELDS.
014900     05  WS-RES-FILE-STATUS          PIC X(02).
015000     05  WS-ALERT-FILE-STATUS        PIC X(02).
015100     05  WS-ALERT-OUT-FILE-STATUS    PIC X(02).
015200*    PADS THE FIXED-STATUS GROUP OUT TO A ROUND BOUNDARY - NO
015300*    BUSINESS MEANING, JUST ROOM FOR A FUTURE STATUS FLAG.
015400     05  FILLER                      PIC X(04).
015500
015600*    EOF-RESOLUTION-FILE AND EOF-ALERT-FILE DRIVE THE TWO PERFORM
015700*    UNTIL LOOPS IN 0000-MAIN-PROCESS.  RESOLUTION-FOUND/NOT-FOUND
015800*    IS SET FRESH BY 1200-FIND-RESOLUTION FOR EVERY ALERT RECORD.
015900 01  WS-CONTROL-FLAGS.
016000     05  WS-EOF-RESOLUTION-SW        PIC X(01) VALUE 'N'.
016100         88  EOF-RESOLUTION-FILE             VALUE 'Y'.
016200     05  WS-EOF-ALERT-SW             PIC X(01) VALUE 'N'.
016300         88  EOF-ALERT-FILE                  VALUE 'Y'.
016400     05  WS-RESOLUTION-FOUND-SW      PIC X(01) VALUE 'N'.
016500         88  RESOLUTION-FOUND                VALUE 'Y'.
016600         88  RESOLUTION-NOT-FOUND            VALUE 'N'.
016700*    ROUNDS WS-CONTROL-FLAGS OUT - SPARE BYTES FOR A FUTURE SWITCH
016800*    WITHOUT DISTURBING THE GROUP LENGTH.
016900     05  FILLER                      PIC X(05).
017000
017100*    WS-UPDATED-COUNT AND WS-SKIPPED-COUNT ARE THE TWO NUMBERS
017200*    9000-TERMINATION DISPLAYS AT THE END OF THE RUN - THEY ARE NOT
017300*    PRINTED ON A REPORT, THIS PROGRAM HAS NO REPORT FILE.
017400 01  WS-WORK-FIELDS.
017500     05  WS-UPDATED-COUNT            PIC 9(05) COMP VALUE 0.
017600     05  WS-SKIPPED-COUNT            PIC 9(05) COMP VALUE 0.
017700*    SPARE BYTES BEHIND THE TWO RUN COUNTERS.
017800     05  FILLER                      PIC X(04).
017900
018000*    ALERT-ID PREFIX CHECK AREA - CR-1996-042.
018100 01  WS-ALERT-KEY-CHECK.
018200     05  WS-ALERT-KEY-PREFIX         PIC X(04).
018300     05  WS-ALERT-KEY-NUMBER         PIC X(08).
018400*    REDEFINED AS ONE 12-BYTE FIELD SO 0200-LOAD-RESOLUTIONS CAN
018500*    TEST THE 4-CHARACTER PREFIX WITHOUT A SEPARATE MOVE - SAME
018600*    IDEA AS WS-ALERT-ID-ALPHA IN 2-FRAUDSCREEN.
018700 01  WS-ALERT-KEY-ALPHA REDEFINES WS-ALERT-KEY-CHECK
018800                                     PIC X(12).
018900
019000*    RESOLUTION REQUESTS HELD FOR THE ALERT-FILE PASS.
019100 01  WS-RESOLUTION-TABLE.
019200*    EACH ENTRY HOLDS ONE ANALYST REQUEST - ALERT ID TO MATCH, THE
019300*    STATUS TO SET (ALREADY EXPANDED IF IT CAME IN AS THE R-ONLY
019400*    SHORTHAND) AND THE RESOLUTION NOTE.  500 ENTRIES IS MORE THAN
019500*    THE FRAUD DESK HAS EVER CLEARED IN ONE DAY.
019600     05  WS-RESOLUTION-ENTRY OCCURS 500 TIMES.
019700         10  WS-RES-ALERT-ID         PIC X(12).
019800         10  WS-RES-NEW-STATUS       PIC X(10).
019900         10  WS-RES-TEXT             PIC X(120).
020000*    SPARE BYTES AT THE END OF THE TABLE GROUP.
020100     05  FILLER                      PIC X(04).
020200
020300******************************************************************
020400 PROCEDURE DIVISION.
020500
020600*================================================================*
020700*    0000-MAIN-PROCESS - PROGRAM ENTRY.
020800*================================================================*
020900 0000-MAIN-PROCESS.
021000
021100*    STEP 1 - OPEN THE THREE FILES AND PRIME BOTH READ LOOPS.
021200     PERFORM 0100-INITIALIZATION THRU 0100-EXIT
021300
021400*    STEP 2 - PULL THE WHOLE RESOLUTION-FILE INTO WS-RESOLUTION-
021500*    TABLE BEFORE TOUCHING ALERT-FILE.  THE REQUEST FILE IS SMALL
021600*    (ONE LINE PER ALERT THE FRAUD DESK ACTED ON THAT DAY) AND
021700*    UNORDERED, SO IT IS CHEAPER TO HOLD IT ALL IN WORKING STORAGE
021800*    AND SCAN IT ONCE PER ALERT THAN TO SORT EITHER FILE TO MATCH
021900*    THE OTHER.
022000     PERFORM 0200-LOAD-RESOLUTIONS THRU 0200-EXIT
022100         UNTIL EOF-RESOLUTION-FILE
022200
022300*    STEP 3 - ONE PASS OVER ALERT-FILE, ALERT-OUT-FILE WRITTEN
022400*    ALONGSIDE IT.  EVERY ALERT IS COPIED THROUGH WHETHER OR NOT A
022500*    RESOLUTION REQUEST MATCHED IT.
022600     PERFORM 1000-PROCESS-ALERTS THRU 1000-EXIT
022700         UNTIL EOF-ALERT-FILE
022800
022900*    STEP 4 - CLOSE DOWN AND REPORT THE UPDATED/SKIPPED COUNTS TO
023000*    THE OPERATOR CONSOLE.
023100     PERFORM 9000-TERMINATION THRU 9000-EXIT
023200
023300     STOP RUN.
023400
023500*================================================================*
023600*    0100 SERIES - OPEN FILES AND PRIME BOTH READS.
023700*================================================================*
023800 0100-INITIALIZATION.
023900
024000*    RESOLUTION-FILE AND ALERT-FILE ARE BOTH INPUT HERE - ALERT-
024100*    FILE IS NEVER UPDATED IN PLACE, IT IS READ AND REWRITTEN
024200*    WHOLE TO ALERT-OUT-FILE SO A DRY RUN OR AN ABEND MID-RUN
024300*    CANNOT LEAVE THE LIVE ALERT FILE HALF UPDATED.
024400     OPEN INPUT  RESOLUTION-FILE
024500     OPEN INPUT  ALERT-FILE
024600     OPEN OUTPUT ALERT-OUT-FILE
024700
024800*    ZERO THE RUN COUNTERS BEFORE THE FIRST RESOLUTION REQUEST IS
024900*    READ - THIS PROGRAM IS RUN ONCE PER FRAUD DESK BATCH, SO
025000*    THERE IS NO CARRY-OVER FROM A PRIOR RUN TO WORRY ABOUT.
025100     MOVE ZERO TO WS-RESOLUTION-COUNT
025200     MOVE ZERO TO WS-UPDATED-COUNT
025300     MOVE ZERO TO WS-SKIPPED-COUNT
025400
025500*    PRIME BOTH READS SO THE MAIN-PROCESS PERFORM UNTIL TESTS HAVE
025600*    A RECORD (OR AN EOF CONDITION) TO LOOK AT ON THE FIRST PASS.
025700     PERFORM 0210-READ-RESOLUTION THRU 0210-EXIT
025800     PERFORM 1100-READ-ALERT THRU 1100-EXIT.
025900 0100-EXIT.
026000     EXIT.
026100
026200*================================================================*
026300*    0200 SERIES - LOAD RESOLUTION REQUESTS INTO A WORK TABLE
026400*    BEFORE THE ALERT-FILE PASS BEGINS.
026500*    08/04/1996 RH - CR-1996-042 - ALT- PREFIX CHECK.
026600*    06/02/2004 RH - CR-2004-019 - 500-LINE OVERFLOW GUARD BELOW.
026700*    08/19/2005 DO - CR-2005-024 - SHORTHAND EXPANSION BELOW.
026800*================================================================*
026900 0200-LOAD-RESOLUTIONS.
027000
027100     MOVE RES-ALERT-ID TO WS-ALERT-KEY-ALPHA
027200
027300*    A REQUEST RECORD WITH A SINGLE NON-BLANK CHARACTER IN THE
027400*    STATUS FIELD IS SHORTHAND, NOT A REAL STATUS WORD - THE ONLY
027500*    ONE THE FRAUD DESK ASKED FOR IS 'R' FOR RESOLVED.  RES-NEW-
027600*    STATUS IS EXPANDED HERE, BEFORE THE STATUS CLASS TEST BELOW,
027700*    SO A ONE-LETTER REQUEST LOADS INTO THE TABLE THE SAME AS IF
027800*    THE ANALYST HAD TYPED THE STATUS IN FULL.
027900     IF RES-STATUS-FIRST-CHAR = 'R' AND RES-STATUS-REST = SPACES
028000         MOVE 'RESOLVED' TO RES-NEW-STATUS
028100     END-IF
028200
028300*    08/04/1996 RH - CR-1996-042 - A REQUEST RECORD WHOSE ALERT ID
028400*    DOES NOT START WITH THE ALT- PREFIX IS NOT A REAL ALERT ID -
028500*    IT IS USUALLY A TRANSACTION ID KEYED IN BY MISTAKE.  REJECT
028600*    IT HERE RATHER THAN LET IT FALL THROUGH TO A SILENT NO-MATCH
028700*    IN THE ALERT-FILE PASS.
028800     IF WS-ALERT-KEY-PREFIX NOT = 'ALT-'                          CR199642
028900         DISPLAY '3-RESOLVE - BAD ALERT ID ON REQUEST - '
029000             RES-REQUEST-ALPHA
029100         ADD 1 TO WS-SKIPPED-COUNT
029200     ELSE
029300*    08/04/1996 RH - CR-1996-042 EXTENDED THIS BLOCK - A BLANK
029400*    STATUS IS ALLOWED (DEFAULTS TO RESOLVED, SEE 1300-APPLY-
029500*    RESOLUTION BELOW) BUT A NON-BLANK STATUS MUST BE LETTERS AND
029600*    SPACES ONLY - WS-STATUS-CLASS REJECTS ANYTHING WITH DIGITS OR
029700*    PUNCTUATION, WHICH IS ALMOST ALWAYS A KEYING MISTAKE.
029800         IF RES-NEW-STATUS NOT = SPACES
029900             AND RES-NEW-STATUS NOT IS WS-STATUS-CLASS
030000             DISPLAY '3-RESOLVE - BAD STATUS ON REQUEST - '
030100                 RES-REQUEST-ALPHA
030200             ADD 1 TO WS-SKIPPED-COUNT
030300         ELSE
030400*    06/02/2004 RH - CR-2004-019 - IF THE TABLE IS ALREADY FULL,
030500*    LOG THE REQUEST AND MOVE ON RATHER THAN OVERWRITE OR ABEND -
030600*    A BATCH THIS LARGE SHOULD NOT HAPPEN, BUT IF IT DOES THE
030700*    FRAUD DESK NEEDS TO KNOW EXACTLY WHICH REQUESTS WERE DROPPED.
030800             IF WS-RESOLUTION-COUNT NOT < 500                  CR200419
030900                 DISPLAY '3-RESOLVE - RESOLUTION TABLE FULL - '
031000                     'REQUEST SKIPPED - ' RES-REQUEST-ALPHA
031100                 ADD 1 TO WS-SKIPPED-COUNT
031200             ELSE
031300*    THE REQUEST PASSED BOTH CHECKS ABOVE - ALERT ID LOOKS LIKE
031400*    A REAL ALERT-ID AND THE STATUS FIELD IS EITHER BLANK OR A
031500*    LETTERS-ONLY WORD.  LOAD IT INTO THE NEXT FREE SLOT OF
031600*    WS-RESOLUTION-TABLE SO 1200-FIND-RESOLUTION CAN MATCH IT
031700*    AGAINST ALERT-FILE IN THE SECOND PASS.
031800             ADD 1 TO WS-RESOLUTION-COUNT
031900             MOVE RES-ALERT-ID
032000                 TO WS-RES-ALERT-ID(WS-RESOLUTION-COUNT)
032100             MOVE RES-NEW-STATUS
032200                 TO WS-RES-NEW-STATUS(WS-RESOLUTION-COUNT)
032300             MOVE RES-RESOLUTION-TEXT
032400                 TO WS-RES-TEXT(WS-RESOLUTION-COUNT)
032500             END-IF
032600         END-IF
032700     END-IF
032800
032900     PERFORM 0210-READ-RESOLUTION THRU 0210-EXIT.
033000 0200-EXIT.
033100     EXIT.
033200
033300 0210-READ-RESOLUTION.
033400
033500*    SEQUENTIAL READ, NO KEY - RESOLUTION-FILE IS A SMALL FLAT
033600*    FILE OF ANALYST-KEYED REQUEST LINES, NOT A MASTER FILE.
033700     READ RESOLUTION-FILE
033800         AT END
033900             SET EOF-RESOLUTION-FILE TO TRUE
034000     END-READ.
034100 0210-EXIT.
034200     EXIT.
034300
034400*================================================================*
034500*    1000 SERIES - MATCH ALERT-FILE AGAINST THE RESOLUTION TABLE
034600*    AND REWRITE ALERT-FILE.
034700*================================================================*
034800 1000-PROCESS-ALERTS.
034900
035000*    LOOK UP THIS ALERT IN THE RESOLUTION TABLE BUILT BY THE 0200
035100*    SERIES BEFORE THIS PASS BEGAN.
035200     PERFORM 1200-FIND-RESOLUTION THRU 1200-EXIT
035300
035400*    NOTHING TO DO IF NO RESOLUTION REQUEST NAMED THIS ALERT -
035500*    THE MAJORITY OF ALERTS ON ANY GIVEN DAY ARE STILL OPEN AND
035600*    WILL NOT HAVE A MATCH.
035700     IF RESOLUTION-FOUND
035800         PERFORM 1300-APPLY-RESOLUTION THRU 1300-EXIT
035900     END-IF
036000
036100*    EVERY ALERT READ FROM ALERT-FILE IS WRITTEN THROUGH TO
036200*    ALERT-OUT-FILE, WHETHER OR NOT A RESOLUTION REQUEST MATCHED
036300*    IT - THIS PASS REWRITES THE WHOLE FILE, IT DOES NOT JUST
036400*    APPEND THE CHANGED RECORDS.  1300-APPLY-RESOLUTION (ABOVE)
036500*    HAS ALREADY UPDATED A-ALERT-RECORD IN PLACE WHEN A MATCH WAS
036600*    FOUND, SO THIS WRITE PICKS UP EITHER THE UPDATED OR THE
036700*    UNCHANGED RECORD, WHICHEVER APPLIES.
036800     WRITE ALERT-OUT-RECORD FROM A-ALERT-RECORD
036900
037000     PERFORM 1100-READ-ALERT THRU 1100-EXIT.
037100 1000-EXIT.
037200     EXIT.
037300
037400 1100-READ-ALERT.
037500
037600*    READ THE NEXT ALERT-FILE RECORD.  ALERT-FILE IS READ ONCE PER
037700*    CALL, IN ARRIVAL ORDER - NO KEY, NO SORT, SAME AS THE WAY
037800*    2-FRAUDSCREEN WROTE IT.
037900     READ ALERT-FILE
038000         AT END
038100             SET EOF-ALERT-FILE TO TRUE
038200     END-READ.
038300 1100-EXIT.
038400     EXIT.
038500
038600 1200-FIND-RESOLUTION.
038700
038800*    START THE SCAN AT THE FIRST TABLE ENTRY AND ASSUME NO MATCH
038900*    UNTIL 1210-SCAN-RESOLUTION PROVES OTHERWISE.
039000     MOVE 1 TO WS-TABLE-IDX
039100     SET RESOLUTION-NOT-FOUND TO TRUE
039200     PERFORM 1210-SCAN-RESOLUTION THRU 1210-EXIT
039300         UNTIL RESOLUTION-FOUND
039400            OR WS-TABLE-IDX > WS-RESOLUTION-COUNT.
039500 1200-EXIT.
039600     EXIT.
039700
039800 1210-SCAN-RESOLUTION.
039900
040000*    LINEAR SCAN OF THE RESOLUTION TABLE FOR AN ENTRY WHOSE ALERT
040100*    ID MATCHES THE ALERT RECORD CURRENTLY IN HAND.  THE TABLE IS
040200*    AT MOST 500 ENTRIES (SEE CR-2004-019) SO A STRAIGHT SCAN IS
040300*    CHEAP ENOUGH - THERE IS NO NEED TO SORT OR INDEX IT.
040400     IF WS-RES-ALERT-ID(WS-TABLE-IDX) = A-ALERT-ID
040500         SET RESOLUTION-FOUND TO TRUE
040600     ELSE
040700         ADD 1 TO WS-TABLE-IDX
040800     END-IF.
040900 1210-EXIT.
041000     EXIT.
041100
041200*    02/17/1995 DO - CR-1995-006 - BLANK STATUS DEFAULTS TO
041300*    RESOLVED.  02/11/1997 JK - CR-1997-009 - UPSI-0 DRY RUN.
041400 1300-APPLY-RESOLUTION.
041500
041600*    ON A LIVE RUN THE NEW STATUS AND RESOLUTION TEXT ARE MOVED INTO
041700*    THE ALERT RECORD NOW HELD IN THE FILE SECTION.  A BLANK NEW-
041800*    STATUS MEANS THE ANALYST ONLY TYPED THE ALERT ID AND A NOTE -
041900*    CR-1995-006 MADE THAT DEFAULT TO RESOLVED SINCE THAT IS ALL
042000*    THE FRAUD DESK EVER DOES WITH A BLANK STATUS FIELD.  ON A
042100*    DRY RUN (UPSI-0 OFF) NOTHING IS ACTUALLY CHANGED - THE ALERT
042200*    IS STILL COUNTED SO THE PREVIEW TOTAL MATCHES WHAT A LIVE RUN
042300*    WOULD REPORT.
042400     IF WS-LIVE-RUN-SWITCH
042500         IF WS-RES-NEW-STATUS(WS-TABLE-IDX) = SPACES              CR199506
042600             SET A-STATUS-RESOLVED TO TRUE
042700         ELSE
042800             MOVE WS-RES-NEW-STATUS(WS-TABLE-IDX) TO A-STATUS
042900         END-IF
043000         MOVE WS-RES-TEXT(WS-TABLE-IDX) TO A-DESCRIPTION
043100         ADD 1 TO WS-UPDATED-COUNT
043200     ELSE
043300         DISPLAY '3-RESOLVE - DRY RUN, WOULD UPDATE ALERT '       CR199709
043400             A-ALERT-ID
043500         ADD 1 TO WS-UPDATED-COUNT
043600     END-IF.
043700 1300-EXIT.
043800     EXIT.
043900
044000*================================================================*
044100*    9000 SERIES - CLOSE DOWN AND REPORT THE RUN COUNTS.
044200*================================================================*
044300 9000-TERMINATION.
044400
044500*    THE FRAUD DESK WANTS TO SEE HOW MANY ALERTS THIS BATCH TOUCHED
044600*    AND HOW MANY REQUEST LINES WERE THROWN OUT, WITHOUT HAVING TO
044700*    OPEN THE OUTPUT FILE AND COUNT - THESE TWO LINES GO TO THE
044800*    OPERATOR CONSOLE (SYSOUT) SO THEY SHOW UP IN THE JOB LOG.
044900     DISPLAY '3-RESOLVE - ALERTS UPDATED  - ' WS-UPDATED-COUNT
045000     DISPLAY '3-RESOLVE - REQUESTS SKIPPED - ' WS-SKIPPED-COUNT
045100
045200     CLOSE RESOLUTION-FILE
045300     CLOSE ALERT-FILE
045400     CLOSE ALERT-OUT-FILE.
045500 9000-EXIT.
045600     EXIT.
