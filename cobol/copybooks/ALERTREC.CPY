000100******************************************************************
000200* Copybook:  ALERTREC.CPY
000300* Purpose:   Fraud alert record - ALERT-FILE, 200 bytes
000400* Author:    T. Vance
000500* Date:      06/16/1988
000600* Change log:
000700*  06/16/1988 TV  original layout.
000800*  09/02/1994 DO  added A-STATUS-RESOLVED 88-level for the new
000900*                 3-RESOLVE maintenance run (CR-1994-071).
001000******************************************************************
001100 01  A-ALERT-RECORD.
001200     05  A-ALERT-ID              PIC X(12).
001300     05  A-TRANSACTION-ID        PIC X(12).
001400     05  A-USER-ID               PIC X(10).
001500     05  A-AMOUNT                PIC S9(7)V99.
001600     05  A-RISK-SCORE            PIC 9(03)V99.
001700     05  A-ALERT-TYPE            PIC X(10).
001800     05  A-SEVERITY              PIC X(08).
001900     05  A-STATUS                PIC X(10).
002000         88  A-STATUS-NEW               VALUE 'NEW'.
002100         88  A-STATUS-RESOLVED          VALUE 'RESOLVED'.
002200     05  A-DESCRIPTION           PIC X(120).
002300     05  FILLER                  PIC X(04).
