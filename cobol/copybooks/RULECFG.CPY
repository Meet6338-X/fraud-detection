000100******************************************************************
000200* Copybook:  RULECFG.CPY
000300* Purpose:   Fraud rule engine parameter table - one entry per
000400*            rule, loaded by 0110-LOAD-RULE-TABLE at start of
000500*            run.  RULE-SECOND-THRESHOLD is only used by the
000600*            new-account rule (entry 4); it carries zero for the
000700*            other three and is ignored there.
000800* Author:    T. Vance
000900* Date:      06/20/1988
001000******************************************************************
001100 01  RULE-CONFIG-TABLE.
001200     05  RULE-ENTRY OCCURS 4 TIMES.
001300         10  RULE-NAME               PIC X(20).
001400         10  RULE-ENABLED            PIC 9(01).
001500             88  RULE-IS-ENABLED             VALUE 1.
001600             88  RULE-IS-DISABLED            VALUE 0.
001700         10  RULE-THRESHOLD          PIC 9(07)V99.
001800         10  RULE-SECOND-THRESHOLD   PIC 9(07)V99.
001900         10  RULE-SCORE              PIC 9(03).
002000         10  RULE-TRIGGER-COUNT      PIC 9(05) COMP.
002100     05  FILLER                      PIC X(04).
