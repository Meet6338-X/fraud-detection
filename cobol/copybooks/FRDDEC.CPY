000100******************************************************************
000200* Copybook:  FRDDEC.CPY
000300* Purpose:   Fraud decision work record - built and consumed in
000400*            the same pass over TRANSACTION-FILE, never written
000500*            to a file of its own.
000600* Author:    T. Vance
000700* Date:      06/14/1988
000800******************************************************************
000900 01  FD-FRAUD-DECISION.
001000     05  FD-TRANSACTION-ID       PIC X(12).
001100     05  FD-FRAUD-FLAG           PIC X(01).
001200         88  FD-FRAUD-YES               VALUE 'Y'.
001300         88  FD-FRAUD-NO                VALUE 'N'.
001400     05  FD-RISK-SCORE           PIC 9(03)V99.
001500     05  FD-TRIGGERED-RULES      PIC X(60).
001600     05  FD-REASONS              PIC X(120).
001700     05  FILLER                  PIC X(04).
