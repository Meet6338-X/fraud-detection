000100******************************************************************
000200* Copybook:  RPTLINES.CPY
000300* Purpose:   132-column print lines for the fraud summary report,
000400*            same box style as the old imposables/anomalies
000500*            listings (pipe-boxed columns, dashed rule lines,
000600*            label-colon-value totals lines).
000700* Author:    T. Vance
000800* Date:      06/22/1988
000900******************************************************************
001000 01  RPT-HEADING-LINE.
001100     05  FILLER                  PIC X(01) VALUE SPACE.
001200     05  RPT-HDG-PROGRAM         PIC X(20) VALUE '2-FRAUDSCREEN'.
001300     05  FILLER                  PIC X(02) VALUE SPACES.
001400     05  RPT-HDG-TITLE           PIC X(50)
001500         VALUE 'FRAUD SCREENING BATCH - RISK SUMMARY REPORT'.
001600     05  FILLER                  PIC X(59) VALUE SPACES.
001700
001800 01  RPT-COLUMN-RULE-LINE.
001900     05  FILLER                  PIC X(01) VALUE '+'.
002000     05  FILLER                  PIC X(12) VALUE ALL '-'.
002100     05  FILLER                  PIC X(01) VALUE '+'.
002200     05  FILLER                  PIC X(12) VALUE ALL '-'.
002300     05  FILLER                  PIC X(01) VALUE '+'.
002400     05  FILLER                  PIC X(10) VALUE ALL '-'.
002500     05  FILLER                  PIC X(01) VALUE '+'.
002600     05  FILLER                  PIC X(10) VALUE ALL '-'.
002700     05  FILLER                  PIC X(01) VALUE '+'.
002800     05  FILLER                  PIC X(06) VALUE ALL '-'.
002900     05  FILLER                  PIC X(01) VALUE '+'.
003000     05  FILLER                  PIC X(08) VALUE ALL '-'.
003100     05  FILLER                  PIC X(01) VALUE '+'.
003200     05  FILLER                  PIC X(67) VALUE SPACES.
003300
003400 01  RPT-COLUMN-HEADER-LINE.
003500     05  FILLER                  PIC X(01) VALUE '|'.
003600     05  FILLER                  PIC X(12) VALUE 'ALERT ID'.
003700     05  FILLER                  PIC X(01) VALUE '|'.
003800     05  FILLER                  PIC X(12) VALUE 'TRANSACTION'.
003900     05  FILLER                  PIC X(01) VALUE '|'.
004000     05  FILLER                  PIC X(10) VALUE 'USER ID'.
004100     05  FILLER                  PIC X(01) VALUE '|'.
004200     05  FILLER                  PIC X(10) VALUE 'AMOUNT'.
004300     05  FILLER                  PIC X(01) VALUE '|'.
004400     05  FILLER                  PIC X(06) VALUE 'RISK'.
004500     05  FILLER                  PIC X(01) VALUE '|'.
004600     05  FILLER                  PIC X(08) VALUE 'SEVERITY'.
004700     05  FILLER                  PIC X(01) VALUE '|'.
004800     05  FILLER                  PIC X(67) VALUE SPACES.
004900
005000 01  RPT-DETAIL-LINE.
005100     05  FILLER                  PIC X(01) VALUE '|'.
005200     05  RPT-DTL-ALERT-ID        PIC X(12).
005300     05  FILLER                  PIC X(01) VALUE '|'.
005400     05  RPT-DTL-TRANS-ID        PIC X(12).
005500     05  FILLER                  PIC X(01) VALUE '|'.
005600     05  RPT-DTL-USER-ID         PIC X(10).
005700     05  FILLER                  PIC X(01) VALUE '|'.
005800     05  RPT-DTL-AMOUNT          PIC Z(6)9.99.
005900     05  FILLER                  PIC X(01) VALUE '|'.
006000     05  RPT-DTL-RISK-SCORE      PIC ZZ9.99.
006100     05  FILLER                  PIC X(01) VALUE '|'.
006200     05  RPT-DTL-SEVERITY        PIC X(08).
006300     05  FILLER                  PIC X(01) VALUE '|'.
006400     05  FILLER                  PIC X(67) VALUE SPACES.
006500
006600 01  RPT-TOTAL-COUNT-LINE.
006700     05  FILLER                  PIC X(02) VALUE SPACES.
006800     05  RPT-TCL-LABEL           PIC X(38) VALUE SPACES.
006900     05  FILLER                  PIC X(01) VALUE ':'.
007000     05  FILLER                  PIC X(01) VALUE SPACE.
007100     05  RPT-TCL-VALUE           PIC Z(8)9.
007200     05  FILLER                  PIC X(81) VALUE SPACES.
007300
007400 01  RPT-TOTAL-MONEY-LINE.
007500     05  FILLER                  PIC X(02) VALUE SPACES.
007600     05  RPT-TML-LABEL           PIC X(38) VALUE SPACES.
007700     05  FILLER                  PIC X(01) VALUE ':'.
007800     05  FILLER                  PIC X(01) VALUE SPACE.
007900     05  RPT-TML-VALUE           PIC Z(8)9.99.
008000     05  FILLER                  PIC X(78) VALUE SPACES.
008100
008200 01  RPT-RANGE-LINE.
008300     05  FILLER                  PIC X(02) VALUE SPACES.
008400     05  RPT-RNG-LABEL           PIC X(20) VALUE SPACES.
008500     05  FILLER                  PIC X(01) VALUE ':'.
008600     05  FILLER                  PIC X(01) VALUE SPACE.
008700     05  RPT-RNG-COUNT           PIC Z(8)9.
008800     05  FILLER                  PIC X(99) VALUE SPACES.
008900
009000 01  RPT-COUNTRY-LINE.
009100     05  FILLER                  PIC X(02) VALUE SPACES.
009200     05  RPT-CTY-CODE            PIC X(02).
009300     05  FILLER                  PIC X(03) VALUE SPACES.
009400     05  FILLER                  PIC X(10) VALUE 'COUNT:'.
009500     05  RPT-CTY-COUNT           PIC Z(8)9.
009600     05  FILLER                  PIC X(106) VALUE SPACES.
009700
009800 01  RPT-BLANK-LINE.
009900     05  FILLER                  PIC X(132) VALUE SPACES.
