000100******************************************************************
000200* Copybook:  STATTBL.CPY
000300* Purpose:   Pattern-analysis working tables, accumulated in the
000400*            same pass as the rule engine (no second read of
000500*            TRANSACTION-FILE).  Country and city distributions
000600*            use a linear "already registered? add one : take
000700*            the next open slot" scan, same as the region table
000800*            in the old 3-REGIONS lookup.
000900* Author:    T. Vance
001000* Date:      06/20/1988
001100******************************************************************
001200 01  STAT-RUN-TOTALS.
001300     05  STAT-TXN-READ-COUNT         PIC 9(07) COMP.
001400     05  STAT-TXN-REJECTED-COUNT     PIC 9(07) COMP.
001500     05  STAT-TXN-PROCESSED-COUNT    PIC 9(07) COMP.
001600     05  STAT-ALERT-COUNT            PIC 9(07) COMP.
001700     05  STAT-TOTAL-AMOUNT           PIC S9(9)V99.
001800     05  FILLER                      PIC X(04).
001900
002000 01  STAT-SEVERITY-COUNTS.
002100     05  STAT-SEV-CRITICAL           PIC 9(05) COMP.
002200     05  STAT-SEV-HIGH               PIC 9(05) COMP.
002300     05  STAT-SEV-MEDIUM             PIC 9(05) COMP.
002400     05  STAT-SEV-LOW                PIC 9(05) COMP.
002500     05  FILLER                      PIC X(04).
002600
002700 01  STAT-AMOUNT-RANGE-TABLE.
002800     05  STAT-AMOUNT-RANGE OCCURS 6 TIMES.
002900         10  STAT-RANGE-UPPER        PIC 9(07)V99.
003000         10  STAT-RANGE-COUNT        PIC 9(05) COMP.
003100     05  FILLER                      PIC X(04).
003200
003300 01  STAT-COUNTRY-TABLE.
003400     05  STAT-COUNTRY-ENTRY OCCURS 50 TIMES.
003500         10  STAT-COUNTRY-SET        PIC 9(01) VALUE 0.
003600             88  STAT-COUNTRY-SET-YES        VALUE 1.
003700             88  STAT-COUNTRY-SET-NO         VALUE 0.
003800         10  STAT-COUNTRY-CODE       PIC X(02).
003900         10  STAT-COUNTRY-COUNT      PIC 9(05) COMP.
004000     05  FILLER                      PIC X(04).
004100
004200 01  STAT-CITY-TABLE.
004300     05  STAT-CITY-ENTRY OCCURS 50 TIMES.
004400         10  STAT-CITY-SET           PIC 9(01) VALUE 0.
004500             88  STAT-CITY-SET-YES           VALUE 1.
004600             88  STAT-CITY-SET-NO            VALUE 0.
004700         10  STAT-CITY-KEY           PIC X(19).
004800         10  STAT-CITY-COUNT         PIC 9(05) COMP.
004900     05  FILLER                      PIC X(04).
