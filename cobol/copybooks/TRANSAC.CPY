000100******************************************************************
000200* Copybook:  TRANSAC.CPY
000300* Purpose:   Card/payment transaction record - fraud screen input
000400* Author:    T. Vance
000500* Date:      06/14/1988
000600******************************************************************
000700* Fixed 100-byte record, one card transaction per line, as
000800* received from the authorization network extract.  T-TIMESTAMP
000900* is redefined below into its date/time parts because the report
001000* and the velocity rule both need the pieces separately.
001100******************************************************************
001200 01  T-TRANSACTION-RECORD.
001300     05  T-TRANSACTION-ID        PIC X(12).
001400     05  T-USER-ID               PIC X(10).
001500     05  T-AMOUNT                PIC S9(7)V99.
001600     05  T-CURRENCY              PIC X(03).
001700     05  T-MERCHANT-ID           PIC X(15).
001800     05  T-TIMESTAMP             PIC X(19).
001900     05  T-TIMESTAMP-PARTS REDEFINES T-TIMESTAMP.
002000         10  T-TS-YEAR           PIC X(04).
002100         10  FILLER              PIC X(01).
002200         10  T-TS-MONTH          PIC X(02).
002300         10  FILLER              PIC X(01).
002400         10  T-TS-DAY            PIC X(02).
002500         10  FILLER              PIC X(01).
002600         10  T-TS-HOUR           PIC X(02).
002700         10  FILLER              PIC X(01).
002800         10  T-TS-MINUTE         PIC X(02).
002900         10  FILLER              PIC X(01).
003000         10  T-TS-SECOND         PIC X(02).
003100     05  T-CITY                  PIC X(15).
003200     05  T-COUNTRY               PIC X(02).
003300     05  T-ACCOUNT-AGE-DAYS      PIC 9(05).
003400     05  T-TXNS-LAST-MINUTE      PIC 9(03).
003500     05  T-DISTANCE-KM           PIC 9(05).
003600     05  FILLER                  PIC X(02).
