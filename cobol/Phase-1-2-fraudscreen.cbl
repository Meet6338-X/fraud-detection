000100******************************************************************
000200* PROGRAM:      2-FRAUDSCREEN
000300* DESCRIPTION:  Card/payment transaction fraud screening batch.
000400*               Reads TRANSACTION-FILE in arrival order, scores
000500*               each transaction against the four fraud rules,
000600*               writes a fraud alert for anything at or above the
000700*               fraud threshold, accumulates the run statistics,
000800*               and prints the summary report.  One pass only -
000900*               statistics are kept in step with the rule engine,
001000*    THE FOUR RULES, THEIR THRESHOLDS AND THEIR SCORES ARE ALL
001100*    SET IN ONE PLACE (0110-LOAD-RULE-TABLE) SO A THRESHOLD
001200*    CHANGE NEVER MEANS HUNTING THROUGH THE RULE PARAGRAPHS.
001300*               there is no second read of TRANSACTION-FILE.
001400******************************************************************
001500*    IDENTIFICATION DIVISION FOLLOWS THE STANDARD SIX PARAGRAPHS
001600*    THIS DATA CENTER REQUIRES ON EVERY PRODUCTION PROGRAM.
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID. 2-FRAUDSCREEN.
001900 AUTHOR. T. VANCE.
002000 INSTALLATION. GREATER MIDLAND BANKCARD SERVICES - DATA CENTER.
002100 DATE-WRITTEN. 06/14/1988.
002200 DATE-COMPILED.
002300*    LEFT BLANK - FILLED IN BY THE COMPILER AT COMPILE TIME,
002400*    NOT MAINTAINED BY HAND.
002500 SECURITY. CONFIDENTIAL - BANKCARD FRAUD DATA - INTERNAL USE
002600     ONLY.
002700******************************************************************
002800* CHANGE LOG
002900*  06/14/1988 TV  CR-1988-019 ORIGINAL PROGRAM. RULE ENGINE,
003000*                 ALERT WRITER AND SUMMARY REPORT FOR THE NEW
003100*                 CARD-AUTHORIZATION FRAUD SCREEN.
003200*  07/01/1988 TV  CR-1988-024 CORRECTED VELOCITY RULE - WAS
003300*                 COMPARING TXNS-LAST-MINUTE TO THE AMOUNT
003400*                 THRESHOLD INSTEAD OF THE VELOCITY THRESHOLD.
003500*  11/09/1989 RH  CR-1989-102 ADDED LOCATION-RULE (DISTANCE FROM
003600*                 CUSTOMER'S USUAL LOCATION).
003700*  02/20/1990 RH  CR-1990-011 ADDED NEW-ACCOUNT-RULE.
003800*  05/03/1990 RH  CR-1990-033 RISK SCORE NOW CAPPED AT 100 -
003900*                 AUDIT FOUND SCORES OF 115 ON MULTI-RULE HITS.
004000*  01/14/1991 DO  CR-1991-004 ALERT-ID SEQUENCE NOW RESETS ONLY
004100*                 AT PROGRAM START, NOT PER TRANSACTION.
004200*  08/22/1991 DO  CR-1991-057 ADDED SEVERITY BREAKOUT
004300*                 (CRITICAL/HIGH/MEDIUM/LOW) TO THE TOTALS PAGE.
004400*  03/05/1992 DO  CR-1992-014 ADDED COUNTRY DISTRIBUTION TO THE
004500*                 SUMMARY REPORT PER FRAUD OPS REQUEST.
004600*  09/18/1992 JK  CR-1992-061 ADDED CITY DISTRIBUTION TRACKING
004700*                 (CITY, COUNTRY) - NOT PRINTED, HELD FOR THE
004800*                 QUARTERLY PATTERN REVIEW EXTRACT.
004900*  04/02/1993 JK  CR-1993-020 AMOUNT-RANGE BUCKETS ADDED TO
005000*                 TOTALS PAGE.
005100*  09/02/1994 DO  CR-1994-071 SPLIT OFF THE ALERT STATUS/RESOLVE
005200*                 LOGIC TO A SEPARATE MAINTENANCE RUN
005300*                 (3-RESOLVE) - THIS PROGRAM ONLY EVER WRITES
005400*                 ALERTS WITH STATUS NEW NOW.
005500*  06/30/1995 RH  CR-1995-033 REJECTED-TRANSACTION COUNT ADDED -
005600*                 WAS BEING SILENTLY DROPPED, AUDIT FINDING.
005700*  02/11/1997 JK  CR-1997-008 UPSI-0 SWITCH ADDED SO THE MONTH-
005800*                 END RECONCILIATION RUN CAN SUPPRESS THE ALERT
005900*                 DETAIL LINES AND PRINT TOTALS ONLY.
006000*  11/17/1998 JK  CR-1998-091 YEAR 2000 REVIEW: ALL DATE FIELDS
006100*                 IN THIS PROGRAM CARRY A 4-DIGIT YEAR ALREADY
006200*                 (T-TS-YEAR IN TRANSAC.CPY). NO CENTURY WINDOW
006300*                 LOGIC REQUIRED. SIGNED OFF DO/JK.
006400*  01/06/1999 DO  CR-1999-002 RULE-THRESHOLD TABLE VALUES NOW
006500*                 SET IN ONE PLACE (0110-LOAD-RULE-TABLE) - WERE
006600*                 DUPLICATED ACROSS THREE PARAGRAPHS BEFORE.
006700*  03/14/2001 RH  CR-2001-014 DATA CENTER CODING STANDARD UPDATE -
006800*                 WS-ALERT-SEQUENCE AND WS-CONTAINS-COUNT MOVED
006900*                 OUT OF WS-WORK-FIELDS TO STANDALONE 77-LEVEL
007000*                 ITEMS, PER THE REVISED SHOP STANDARD FOR
007100*                 SCRATCH COUNTERS NOT NEEDED IN A GROUP MOVE.
007200*  09/09/2003 DO  CR-2003-031 ALERT-ID SEQUENCE WRAP CHECKED -
007300*                 WS-ALERT-SEQUENCE NOW LOGS A WARNING IF IT
007400*                 REACHES 99999999 SO OPERATIONS CAN RESTART THE
007500*                 RUN BEFORE THE 8-DIGIT SEQUENCE WRAPS.
007600*  08/19/2005 DO  CR-2005-025 COMMENT PASS PER DATA CENTER
007700*                 DOCUMENTATION AUDIT - NO LOGIC CHANGED,
007800*                 ADDED PER THE REVIEW FINDING THAT THIS
007900*                 PROGRAM WAS THIN ON PARAGRAPH-LEVEL
008000*                 NARRATIVE FOR ITS SIZE.
008100******************************************************************
008200* PROCESSING NOTES (ADDED WITH THE CR-2005-025 COMMENT PASS)
008300*
008400* THIS PROGRAM MAKES ONE PASS OVER TRANSACTION-FILE.  FOR EACH
008500* RECORD IT VALIDATES, THEN RUNS ALL FOUR FRAUD RULES, THEN (IF
008600* FLAGGED) WRITES ONE ALERT AND ONE REPORT DETAIL LINE, THEN
008700* ROLLS THE TRANSACTION INTO THE RUNNING STATISTICS - IN THAT
008800* ORDER, EVERY TIME, WITH NO BACKWARD BRANCH BETWEEN STEPS.
008900*
009000* THE FOUR RULES (AMOUNT, VELOCITY, LOCATION, NEW-ACCOUNT) WERE
009100* ADDED ONE AT A TIME OVER SEVERAL YEARS - SEE THE CHANGE LOG
009200* ABOVE FOR WHEN AND WHY EACH ONE WAS WRITTEN.  A TRANSACTION
009300* CAN TRIGGER MORE THAN ONE RULE; WHEN IT DOES, THE SCORES ADD
009400* AND THE REASON TEXT LISTS ALL OF THEM, NOT JUST THE FIRST.
009500*
009600* THIS PROGRAM NEVER CHANGES AN ALERT'S STATUS ONCE WRITTEN -
009700* EVERY ALERT LEAVES HERE AS STATUS NEW.  WORKING AN ALERT
009800* (APPROVED, REJECTED, OR ESCALATED) IS 3-RESOLVE'S JOB, RUN
009900* SEPARATELY AFTER THIS PROGRAM FINISHES (SEE CR-1994-071
010000* ABOVE FOR WHY THE TWO WERE SPLIT).
010100*
010200* THIS PROGRAM DOES NOT SORT, MERGE, OR RE-READ TRANSACTION-
010300* FILE - ARRIVAL ORDER IN IS ARRIVAL ORDER PROCESSED, START
010400* TO FINISH.
010500******************************************************************
010600 ENVIRONMENT DIVISION.
010700 CONFIGURATION SECTION.
010800*    TOP-OF-FORM DRIVES THE PAGE EJECT AHEAD OF THE HEADING;
010900*    WS-COUNTRY-CLASS RESTRICTS THE COUNTRY TALLY TO A-THRU-Z
011000*    CODES; UPSI-0 IS THE OPERATOR SWITCH FOR THE MONTH-END
011100*    RECONCILIATION RUN (SEE CR-1997-008 ABOVE).
011200 SPECIAL-NAMES.
011300     C01 IS TOP-OF-FORM
011400     CLASS WS-COUNTRY-CLASS IS 'A' THRU 'Z'
011500     UPSI-0 ON  STATUS IS WS-SUPPRESS-DETAIL-SWITCH
011600            OFF STATUS IS WS-PRINT-DETAIL-SWITCH.
011700
011800 INPUT-OUTPUT SECTION.
011900 FILE-CONTROL.
012000
012100*    INPUT - ONE CARD/PAYMENT TRANSACTION PER RECORD, ARRIVAL
012200*    ORDER, FROM THE AUTHORIZATION NETWORK EXTRACT.
012300     SELECT TRANSACTION-FILE ASSIGN TO "TRANSACTION-FILE"
012400         ORGANIZATION IS LINE SEQUENTIAL
012500         FILE STATUS IS WS-TRANS-FILE-STATUS.
012600
012700*    OUTPUT - ONE FRAUD ALERT PER FLAGGED TRANSACTION, STATUS
012800*    NEW, PICKED UP LATER BY 3-RESOLVE.
012900     SELECT ALERT-FILE ASSIGN TO "ALERT-FILE"
013000         ORGANIZATION IS LINE SEQUENTIAL
013100         FILE STATUS IS WS-ALERT-FILE-STATUS.
013200
013300*    OUTPUT - THE PRINTED SUMMARY REPORT FOR THIS RUN.
013400     SELECT REPORT-FILE ASSIGN TO "REPORT-FILE"
013500         ORGANIZATION IS LINE SEQUENTIAL
013600         FILE STATUS IS WS-RPT-FILE-STATUS.
013700
013800******************************************************************
013900 DATA DIVISION.
014000 FILE SECTION.
014100
014200*    100-BYTE FIXED RECORD - LAYOUT IN TRANSAC.CPY.
014300 FD  TRANSACTION-FILE
014400     LABEL RECORDS ARE STANDARD
014500     RECORD CONTAINS 100 CHARACTERS.
014600*    THIS FD CARRIES NO 01 OF ITS OWN OTHER THAN THE COPYBOOK -
014700*    THE 100-BYTE WIDTH IS FIXED BY THE AUTHORIZATION NETWORK'S
014800*    EXTRACT LAYOUT AND HAS NOT CHANGED SINCE THE ORIGINAL RUN.
014900     COPY TRANSAC.
015000
015100*    200-BYTE FIXED RECORD - LAYOUT IN ALERTREC.CPY.
015200 FD  ALERT-FILE
015300     LABEL RECORDS ARE STANDARD
015400     RECORD CONTAINS 200 CHARACTERS.
015500*    ALERTREC.CPY IS THE SAME LAYOUT 3-RESOLVE READS - A CHANGE
015600*    TO ONE COPYBOOK WITHOUT THE OTHER WOULD BREAK THAT PROGRAM'S
015700*    INPUT, SO THE TWO ARE MAINTAINED TOGETHER.
015800     COPY ALERTREC.
015900
016000*    132-COLUMN PRINT LINE - HEADING/DETAIL/TOTAL LAYOUTS ARE
016100*    IN RPTLINES.CPY, MOVED INTO THIS FD RECORD BEFORE EACH
016200*    WRITE.
016300 FD  REPORT-FILE
016400     LABEL RECORDS ARE STANDARD
016500     RECORD CONTAINS 132 CHARACTERS.
016600 01  RPT-PRINT-LINE                  PIC X(132).
016700
016800******************************************************************
016900* REPORT LAYOUT NOTES
017000*
017100* RPT-PRINT-LINE IS ONE BARE 132-BYTE FIELD - THE ACTUAL COLUMN
017200* LAYOUTS FOR THE HEADING, THE DETAIL LINE AND EACH TOTALS-PAGE
017300* LINE LIVE IN RPTLINES.CPY, EACH AS ITS OWN 01-LEVEL GROUP OF
017400* THE SAME 132-BYTE WIDTH.  A PARAGRAPH IN THE 6000 SERIES
017500* BELOW MOVES THE RIGHT ONE INTO RPT-PRINT-LINE JUST BEFORE THE
017600* WRITE, THE WAY THIS SHOP HAS LAID OUT PRINT FILES SINCE THE
017700* ORIGINAL PROGRAM.
017800******************************************************************
017900*    WORK AREAS BELOW ARE GROUPED BY PURPOSE - FILE STATUS,
018000*    SWITCHES, RULE-ENGINE SCRATCH FIELDS, THEN THE TWO
018100*    BUILD-AND-REDEFINE AREAS FOR THE ALERT ID AND THE CITY
018200*    DISTRIBUTION KEY.
018300 WORKING-STORAGE SECTION.
018400
018500*    03/14/2001 RH - CR-2001-014 - SCRATCH COUNTERS AT 77-LEVEL,
018600*    PER THE REVISED DATA CENTER CODING STANDARD.
018700 77  WS-ALERT-SEQUENCE               PIC 9(08) COMP VALUE ZERO.
018800 77  WS-CONTAINS-COUNT               PIC 9(02) COMP VALUE ZERO.
018900
019000*    FRAUD DECISION WORK RECORD - BUILT AND CONSUMED WITHIN THE
019100*    SAME PASS, PER RULE ENGINE UNIT. THIS RECORD IS NEVER
019200*    WRITTEN TO A FILE OF ITS OWN - ITS FIELDS FEED THE ALERT
019300*    RECORD AND THE REPORT DETAIL LINE, THEN ARE RESET FOR THE
019400*    NEXT TRANSACTION.
019500     COPY FRDDEC.
019600
019700*    RULE ENGINE PARAMETER TABLE - FOUR SLOTS, ONE PER RULE,
019800*    LOADED ONCE AT 0110-LOAD-RULE-TABLE AND READ (NEVER
019900*    REWRITTEN) FOR THE REST OF THE RUN.
020000     COPY RULECFG.
020100
020200*    PATTERN-ANALYSIS / STATISTICS WORKING TABLES - THE AMOUNT-
020300*    RANGE BUCKETS, THE COUNTRY TABLE AND THE CITY TABLE ALL
020400*    LIVE HERE, EACH BUILT UP AS TRANSACTIONS ARE PROCESSED.
020500     COPY STATTBL.
020600
020700*    132-COLUMN REPORT LINE LAYOUTS - ONE 01-LEVEL GROUP PER
020800*    LINE TYPE (HEADING, DETAIL, TOTALS, COUNTRY), EACH MOVED
020900*    INTO RPT-PRINT-LINE BY THE 6000 SERIES BEFORE ITS WRITE.
021000     COPY RPTLINES.
021100
021200*    ONE 2-BYTE STATUS FIELD PER FILE, CHECKED ONLY ON OPEN -
021300*    THIS PROGRAM DOES NOT TEST FILE STATUS AFTER EVERY I-O.
021400 01  WS-FILE-STATUS-FIELDS.
021500     05  WS-TRANS-FILE-STATUS        PIC X(02).
021600     05  WS-ALERT-FILE-STATUS        PIC X(02).
021700     05  WS-RPT-FILE-STATUS          PIC X(02).
021800*    PAD TO AN EVEN 10 BYTES - SHOP CONVENTION FOR SMALL
021900*    STATUS GROUPS.
022000     05  FILLER                      PIC X(04).
022100
022200*    END-OF-FILE, TRANSACTION-VALID, FIRST-RULE-SEEN, AND THE
022300*    TWO TABLE-SEARCH FOUND SWITCHES USED BY THE STATISTICS
022400*    PARAGRAPHS BELOW.
022500 01  WS-CONTROL-FLAGS.
022600*    SET TRUE BY THE AT END CLAUSE IN 1100-READ-TRANSACTION.
022700     05  WS-EOF-SW                   PIC X(01) VALUE 'N'.
022800         88  EOF-TRANSACTION-FILE            VALUE 'Y'.
022900*    SET IN 2000-VALIDATE-TRANSACTION; DEFAULTS TO VALID SO
023000*    A TRANSACTION THAT FAILS NO EDIT NEEDS NO EXPLICIT SET.
023100     05  WS-VALID-SW                 PIC X(01) VALUE 'Y'.
023200         88  TRANSACTION-IS-VALID             VALUE 'Y'.
023300         88  TRANSACTION-IS-INVALID           VALUE 'N'.
023400*    RESET TO 'N' AT THE TOP OF EACH TRANSACTION'S PASS
023500*    THROUGH 3000-EVALUATE-RULES.
023600     05  WS-FIRST-RULE-SW            PIC X(01) VALUE 'N'.
023700         88  FIRST-RULE-ALREADY-SET           VALUE 'Y'.
023800*    RESET TO 'N' AT THE TOP OF EACH CALL TO 5200-TALLY-
023900*    COUNTRY.
024000     05  WS-COUNTRY-FOUND-SW         PIC X(01) VALUE 'N'.
024100         88  COUNTRY-FOUND                    VALUE 'Y'.
024200*    RESET TO 'N' AT THE TOP OF EACH CALL TO 5300-TALLY-CITY.
024300     05  WS-CITY-FOUND-SW            PIC X(01) VALUE 'N'.
024400         88  CITY-FOUND                       VALUE 'Y'.
024500*    PAD TO AN EVEN 8 BYTES.
024600     05  FILLER                      PIC X(03).
024700
024800*    SCRATCH FIELDS FOR ONE PASS OF THE RULE ENGINE - RULE
024900*    INDEX, RUNNING SCORE, THE STRING POINTERS AND COUNTS FOR
025000*    BUILDING FD-TRIGGERED-RULES AND FD-REASONS, AND THE
025100*    EDITED AMOUNT USED IN THE REASON TEXT.
025200 01  WS-WORK-FIELDS.
025300*    WHICH OF THE FOUR RULE-TABLE SLOTS FIRED - SET JUST
025400*    BEFORE 3910 IS PERFORMED.
025500     05  WS-RULE-IDX                 PIC 9(01) COMP.
025600*    SHARED SCAN SUBSCRIPT FOR BOTH THE COUNTRY TABLE (5210)
025700*    AND THE CITY TABLE (5310) - NEVER LIVE IN BOTH AT ONCE.
025800     05  WS-TABLE-IDX                PIC 9(02) COMP.
025900*    RUNNING RISK SCORE FOR THE TRANSACTION CURRENTLY IN
026000*    3000-EVALUATE-RULES - RESET TO ZERO AT THE TOP OF EACH
026100*    TRANSACTION.
026200     05  WS-RISK-SCORE-ACCUM         PIC 9(05)V99.
026300*    STRING POINTER FOR BUILDING FD-TRIGGERED-RULES.
026400     05  WS-TRIGGERED-PTR            PIC 9(03) COMP.
026500*    HOW MANY RULES HAVE FIRED SO FAR THIS TRANSACTION - TELLS
026600*    3910 WHETHER TO LEAD WITH A SEMICOLON.
026700     05  WS-TRIGGERED-COUNT          PIC 9(02) COMP.
026800*    STRING POINTER FOR BUILDING FD-REASONS.
026900     05  WS-REASONS-PTR              PIC 9(03) COMP.
027000*    HOW MANY REASONS HAVE BEEN APPENDED SO FAR THIS
027100*    TRANSACTION - TELLS 3920 WHETHER TO LEAD WITH "; ".
027200     05  WS-REASON-COUNT             PIC 9(02) COMP.
027300*    ONE REASON SENTENCE, BUILT BY THE RULE PARAGRAPH THAT
027400*    FIRED, THEN HANDED TO 3920 TO APPEND.
027500     05  WS-REASON-TEXT              PIC X(60).
027600*    FIRST RULE NAME SEEN THIS TRANSACTION - 4100 INSPECTS
027700*    IT TO DERIVE THE ALERT TYPE.
027800     05  WS-FIRST-RULE-NAME          PIC X(20).
027900*    EDITED PICTURE OF T-AMOUNT FOR THE REASON TEXT - DOLLAR
028000*    SIGN FLOATS, DECIMAL POINT INSERTED.
028100     05  WS-AMOUNT-EDIT              PIC $$$$$$$9.99.
028200*    PAD TO AN EVEN BOUNDARY - SHOP CONVENTION CARRIED FROM THE
028300*    ORIGINAL 1988 LAYOUT, KEPT EVERY TIME A FIELD WAS ADDED TO
028400*    THIS GROUP SO THE GROUP LENGTH STAYS ROUND.
028500     05  FILLER                      PIC X(04).
028600
028700*    ALERT-ID BUILD AREA - "ALT-" PLUS AN 8-DIGIT SEQUENCE,
028800*    REDEFINED SO THE WHOLE 12 BYTES CAN BE MOVED AS ONE FIELD.
028900*    PREFIX 'ALT-' PLUS THE 8-DIGIT SEQUENCE, REDEFINED SO THE
029000*    WHOLE 12 BYTES CAN BE MOVED TO A-ALERT-ID IN ONE MOVE
029100*    RATHER THAN TWO.
029200 01  WS-ALERT-ID-BUILD.
029300     05  WS-ALERT-ID-PREFIX          PIC X(04) VALUE 'ALT-'.
029400     05  WS-ALERT-ID-NUMBER          PIC 9(08).
029500 01  WS-ALERT-ID-ALPHA REDEFINES WS-ALERT-ID-BUILD
029600                                     PIC X(12).
029700
029800*    CITY-DISTRIBUTION KEY BUILD AREA - "CITY, COUNTRY", SAME
029900*    IDEA AS THE OLD REGION-TABLE KEY IN 3-REGIONS.
030000*    CITY NAME, COMMA-SPACE, COUNTRY CODE - REDEFINED THE SAME
030100*    WAY AS THE ALERT ID ABOVE SO THE WHOLE KEY CAN BE MOVED
030200*    OR COMPARED AS ONE FIELD IN 5300/5310.
030300 01  WS-CITY-KEY-BUILD.
030400     05  WS-CITY-KEY-CITY            PIC X(15).
030500     05  WS-CITY-KEY-SEP             PIC X(02) VALUE ', '.
030600     05  WS-CITY-KEY-COUNTRY         PIC X(02).
030700 01  WS-CITY-KEY-ALPHA REDEFINES WS-CITY-KEY-BUILD
030800                                     PIC X(19).
030900
031000******************************************************************
031100 PROCEDURE DIVISION.
031200
031300*================================================================*
031400*    0000-MAIN-PROCESS - PROGRAM ENTRY.
031500*================================================================*
031600 0000-MAIN-PROCESS.
031700
031800*    FIRST OPEN THE FILES, LOAD THE RULE AND RANGE TABLES, PRINT
031900*    THE REPORT HEADING AND PRIME THE READ.
032000     PERFORM 0100-INITIALIZATION THRU 0100-EXIT
032100
032200*    THEN LOOP ONE TRANSACTION AT A TIME UNTIL THE READ AT 1100
032300*    SETS END OF FILE.
032400     PERFORM 1000-PROCESS-TRANSACTIONS THRU 1000-EXIT
032500         UNTIL EOF-TRANSACTION-FILE
032600
032700*    TOTALS PAGE IS WRITTEN ONCE, AFTER THE LAST TRANSACTION,
032800*    NOT PER TRANSACTION.
032900     PERFORM 6200-WRITE-REPORT-TOTALS THRU 6200-EXIT
033000
033100*    CLOSE THE THREE FILES AND STOP.
033200     PERFORM 9000-TERMINATION THRU 9000-EXIT
033300*    A SINGLE STOP RUN - THIS PROGRAM HAS NO ABEND PATH OF ITS
033400*    OWN; A BAD RECORD IS COUNTED AS REJECTED IN 2000, NOT
033500*    TREATED AS A REASON TO HALT THE JOB.
033600
033700     STOP RUN.
033800
033900*================================================================*
034000*    0100 SERIES - OPEN FILES, LOAD PARAMETER TABLES, PRIME READ.
034100*================================================================*
034200*    THIS SERIES RUNS EXACTLY ONCE, AT THE TOP OF THE JOB - THE
034300*    FILES STAY OPEN AND THE TWO TABLES STAY LOADED FOR THE
034400*    ENTIRE RUN; NOTHING IN THIS SERIES IS REPEATED PER
034500*    TRANSACTION.
034600 0100-INITIALIZATION.
034700
034800*    TRANSACTION-FILE IS READ, ALERT-FILE AND REPORT-FILE ARE
034900*    WRITTEN - THIS RUN NEVER OPENS ANY FILE I-O.
035000     OPEN INPUT  TRANSACTION-FILE
035100     OPEN OUTPUT ALERT-FILE
035200     OPEN OUTPUT REPORT-FILE
035300
035400*    ALL COUNTERS AND ACCUMULATORS START AT ZERO FOR THE RUN -
035500*    THIS PROGRAM KEEPS NO CARRY-FORWARD BALANCES BETWEEN RUNS.
035600     MOVE ZERO TO STAT-TXN-READ-COUNT
035700     MOVE ZERO TO STAT-TXN-REJECTED-COUNT
035800     MOVE ZERO TO STAT-TXN-PROCESSED-COUNT
035900*    RUN-LEVEL VOLUME COUNTERS ZEROED ABOVE; THE SEVERITY
036000     MOVE ZERO TO STAT-ALERT-COUNT
036100     MOVE ZERO TO STAT-TOTAL-AMOUNT
036200*    BREAKOUT COUNTERS AND THE DOLLAR ACCUMULATOR BELOW ARE
036300     MOVE ZERO TO STAT-SEV-CRITICAL
036400     MOVE ZERO TO STAT-SEV-HIGH
036500     MOVE ZERO TO STAT-SEV-MEDIUM
036600     MOVE ZERO TO STAT-SEV-LOW
036700     MOVE ZERO TO WS-ALERT-SEQUENCE
036800
036900*    RULE THRESHOLDS AND AMOUNT-RANGE BUCKET LIMITS ARE BOTH
037000*    SET HERE, ONCE, RATHER THAN SCATTERED THROUGH THE RULE
037100*    AND STATISTICS PARAGRAPHS.
037200     PERFORM 0110-LOAD-RULE-TABLE THRU 0110-EXIT
037300     PERFORM 0120-LOAD-RANGE-TABLE THRU 0120-EXIT
037400
037500*    HEADING GOES OUT BEFORE THE FIRST DETAIL LINE, NOT ON THE
037600*    FIRST CALL TO 6100 - AVOIDS A SPECIAL-CASE ON RECORD 1.
037700     PERFORM 6000-WRITE-REPORT-HEADING THRU 6000-EXIT
037800
037900*    PRIME THE READ SO THE UNTIL TEST IN 0000-MAIN-PROCESS SEES
038000*    THE FIRST TRANSACTION ALREADY IN THE RECORD AREA.
038100     PERFORM 1100-READ-TRANSACTION THRU 1100-EXIT.
038200*    FALL-THROUGH EXIT - NOTHING ABOVE JUMPS HERE DIRECTLY.
038300 0100-EXIT.
038400     EXIT.
038500
038600*    01/06/1999 DO - CR-1999-002 - THRESHOLDS SET HERE ONLY.
038700 0110-LOAD-RULE-TABLE.
038800
038900*    RULE 1 - LARGE SINGLE TRANSACTION AMOUNT.
039000     MOVE 'AMOUNT-RULE'          TO RULE-NAME(1)
039100     MOVE 1                      TO RULE-ENABLED(1)
039200     MOVE 1000.00                TO RULE-THRESHOLD(1)
039300     MOVE 0                      TO RULE-SECOND-THRESHOLD(1)
039400     MOVE 30                     TO RULE-SCORE(1)
039500     MOVE ZERO                   TO RULE-TRIGGER-COUNT(1)
039600
039700*    RULE 2 - TOO MANY TRANSACTIONS IN THE LAST MINUTE.
039800     MOVE 'VELOCITY-RULE'        TO RULE-NAME(2)
039900     MOVE 1                      TO RULE-ENABLED(2)
040000     MOVE 5.00                   TO RULE-THRESHOLD(2)
040100     MOVE 0                      TO RULE-SECOND-THRESHOLD(2)
040200     MOVE 25                     TO RULE-SCORE(2)
040300     MOVE ZERO                   TO RULE-TRIGGER-COUNT(2)
040400
040500*    RULE 3 - TRANSACTION FAR FROM THE CUSTOMER'S USUAL LOCATION.
040600     MOVE 'LOCATION-RULE'        TO RULE-NAME(3)
040700     MOVE 1                      TO RULE-ENABLED(3)
040800     MOVE 500.00                 TO RULE-THRESHOLD(3)
040900     MOVE 0                      TO RULE-SECOND-THRESHOLD(3)
041000     MOVE 35                     TO RULE-SCORE(3)
041100     MOVE ZERO                   TO RULE-TRIGGER-COUNT(3)
041200
041300*    RULE 4 - NEW ACCOUNT COMBINED WITH A HIGH-RISK AMOUNT.
041400*    USES BOTH THRESHOLD FIELDS - ACCOUNT AGE AND AMOUNT.
041500     MOVE 'NEW-ACCOUNT-RULE'     TO RULE-NAME(4)
041600     MOVE 1                      TO RULE-ENABLED(4)
041700     MOVE 7.00                   TO RULE-THRESHOLD(4)
041800     MOVE 1000.00                TO RULE-SECOND-THRESHOLD(4)
041900     MOVE 20                     TO RULE-SCORE(4)
042000     MOVE ZERO                   TO RULE-TRIGGER-COUNT(4).
042100*    FALL-THROUGH EXIT - ALL FOUR RULE-SLOT MOVES RUN IN LINE.
042200 0110-EXIT.
042300     EXIT.
042400
042500*    04/02/1993 JK - CR-1993-020 - AMOUNT-RANGE BUCKET LIMITS.
042600 0120-LOAD-RANGE-TABLE.
042700
042800*    UPPER BOUND OF EACH BUCKET - THE SIXTH BUCKET IS THE
042900*    OVERFLOW ("OVER 10000") AND ITS UPPER BOUND IS NEVER
043000*    TESTED, SEE 5100 BELOW.
043100     MOVE 100.00                 TO STAT-RANGE-UPPER(1)
043200     MOVE 500.00                 TO STAT-RANGE-UPPER(2)
043300     MOVE 1000.00                TO STAT-RANGE-UPPER(3)
043400*    UPPER BOUNDS SET FIRST FOR ALL SIX SLOTS, THEN EACH SLOT'S
043500     MOVE 5000.00                TO STAT-RANGE-UPPER(4)
043600     MOVE 10000.00               TO STAT-RANGE-UPPER(5)
043700     MOVE ZERO                   TO STAT-RANGE-UPPER(6)
043800*    RUNNING COUNT IS ZEROED BELOW BEFORE THE FIRST TRANSACTION
043900     MOVE ZERO TO STAT-RANGE-COUNT(1)
044000     MOVE ZERO TO STAT-RANGE-COUNT(2)
044100     MOVE ZERO TO STAT-RANGE-COUNT(3)
044200     MOVE ZERO TO STAT-RANGE-COUNT(4)
044300     MOVE ZERO TO STAT-RANGE-COUNT(5)
044400     MOVE ZERO TO STAT-RANGE-COUNT(6).
044500*    FALL-THROUGH EXIT - ALL SIX BUCKET-LIMIT MOVES RUN IN LINE.
044600 0120-EXIT.
044700     EXIT.
044800
044900*================================================================*
045000*    1000 SERIES - MAIN READ/PROCESS LOOP OVER TRANSACTION-FILE.
045100*================================================================*
045200*    THIS IS THE ONLY PLACE TRANSACTION-FILE IS READ - VALIDATE,
045300*    SCORE, ALERT AND ACCUMULATE ALL HAPPEN IN THE SAME PASS,
045400*    SO THE FILE NEVER NEEDS TO BE READ A SECOND TIME.
045500 1000-PROCESS-TRANSACTIONS.
045600
045700*    VALIDATE FIRST - AN INVALID TRANSACTION NEVER REACHES THE
045800*    RULE ENGINE OR THE STATISTICS.
045900     PERFORM 2000-VALIDATE-TRANSACTION THRU 2000-EXIT
046000
046100*    RULE ENGINE RUNS ONLY ON A VALID TRANSACTION; A FRAUD
046200*    ALERT IS BUILT ONLY WHEN THE RULE ENGINE SETS THE FLAG.
046300     IF TRANSACTION-IS-VALID
046400*    A VALID TRANSACTION ALWAYS RUNS THE RULE ENGINE AND THE
046500         PERFORM 3000-EVALUATE-RULES THRU 3000-EXIT
046600         IF FD-FRAUD-YES
046700             PERFORM 4000-BUILD-ALERT THRU 4000-EXIT
046800         END-IF
046900         PERFORM 5000-ACCUMULATE-STATISTICS THRU 5000-EXIT
047000     ELSE
047100         ADD 1 TO STAT-TXN-REJECTED-COUNT                         CR199533
047200     END-IF
047300
047400*    READ THE NEXT TRANSACTION BEFORE RETURNING TO THE UNTIL
047500*    TEST IN 0000-MAIN-PROCESS.
047600     PERFORM 1100-READ-TRANSACTION THRU 1100-EXIT.
047700*    FALL-THROUGH EXIT - REACHED AFTER THE ELSE BRANCH OR THE
047800*    NORMAL RULE-ENGINE/STATISTICS PATH.
047900 1000-EXIT.
048000     EXIT.
048100
048200 1100-READ-TRANSACTION.
048300
048400*    ARRIVAL ORDER ONLY - THIS PROGRAM DOES NOT SORT THE
048500*    TRANSACTION FILE.
048600     READ TRANSACTION-FILE
048700         AT END
048800*    END OF FILE STOPS THE PERFORM ... UNTIL BACK IN
048900             SET EOF-TRANSACTION-FILE TO TRUE
049000         NOT AT END
049100             ADD 1 TO STAT-TXN-READ-COUNT
049200     END-READ.
049300*    FALL-THROUGH EXIT - THE READ ITSELF SETS EOF OR BUMPS
049400*    THE READ COUNT; NEITHER BRANCH JUMPS AROUND THIS LABEL.
049500 1100-EXIT.
049600     EXIT.
049700
049800*================================================================*
049900*    2000 SERIES - VALIDATION. TRANSACTION ID AND USER ID MUST
050000*    BE PRESENT, AMOUNT MUST BE NUMERIC AND GREATER THAN ZERO.
050100*================================================================*
050200*    A TRANSACTION THAT FAILS ANY ONE OF THE FOUR CHECKS BELOW
050300*    IS COUNTED AS REJECTED AND NEVER REACHES THE RULE ENGINE -
050400*    THERE IS NO PARTIAL-CREDIT SCORING ON A BAD RECORD.
050500 2000-VALIDATE-TRANSACTION.
050600
050700*    ASSUME VALID, THEN DISQUALIFY ON THE FIRST FAILURE. THE
050800*    GO TO SHORT-CIRCUITS THE REMAINING CHECKS ONCE A
050900*    TRANSACTION IS ALREADY KNOWN BAD.
051000     SET TRANSACTION-IS-VALID TO TRUE
051100
051200*    TRANSACTION ID MUST BE PRESENT - IT IS THE KEY CARRIED
051300*    ONTO THE FRAUD DECISION RECORD AND THE ALERT.
051400     IF T-TRANSACTION-ID = SPACES
051500         SET TRANSACTION-IS-INVALID TO TRUE
051600         GO TO 2000-EXIT
051700     END-IF
051800
051900*    USER ID MUST BE PRESENT - CARRIED ONTO THE ALERT RECORD.
052000     IF T-USER-ID = SPACES
052100         SET TRANSACTION-IS-INVALID TO TRUE
052200         GO TO 2000-EXIT
052300     END-IF
052400
052500*    AMOUNT MUST BE NUMERIC BEFORE IT IS COMPARED AGAINST ANY
052600*    RULE THRESHOLD BELOW - A NON-NUMERIC AMOUNT WOULD ABEND
052700*    THE COMPARE.
052800     IF T-AMOUNT NOT NUMERIC
052900         SET TRANSACTION-IS-INVALID TO TRUE
053000         GO TO 2000-EXIT
053100     END-IF
053200
053300*    AMOUNT MUST ALSO BE GREATER THAN ZERO - A ZERO OR
053400*    NEGATIVE AMOUNT IS A REVERSAL OR CREDIT, NOT A CHARGE,
053500*    AND IS OUT OF SCOPE FOR THIS SCREEN.
053600     IF T-AMOUNT NOT > ZERO
053700         SET TRANSACTION-IS-INVALID TO TRUE
053800     END-IF.
053900*    REACHED EITHER BY ONE OF THE THREE GO TO'S ABOVE ON A
054000*    FAILED EDIT, OR BY FALLING THROUGH THE AMOUNT-POSITIVE
054100*    TEST WHEN THE TRANSACTION IS CLEAN.
054200 2000-EXIT.
054300     EXIT.
054400
054500******************************************************************
054600* RULE ENGINE NOTES
054700*
054800* EACH RULE PARAGRAPH BELOW FOLLOWS THE SAME FOUR-STEP SHAPE:
054900* TEST THE CONDITION, RECORD WHICH RULE-TABLE SLOT FIRED, ADD
055000* THE RULE'S SCORE AND BUMP ITS TRIGGER COUNT, THEN APPEND THE
055100* RULE NAME AND A REASON SENTENCE ONTO THE FRAUD DECISION
055200* RECORD.  A RULE THAT DOES NOT FIRE LEAVES NO TRACE ON THE
055300* RECORD AT ALL - THERE IS NO "RULE CHECKED, DID NOT FIRE"
055400* MARKER KEPT ANYWHERE.
055500*
055600* RULE-IS-ENABLED(N) GUARDS EVERY RULE SO OPERATIONS CAN TURN
055700* ONE OFF WITHOUT A RECOMPILE IF A THRESHOLD EVER NEEDS TO BE
055800* PULLED IN A HURRY; IN PRACTICE ALL FOUR HAVE STAYED ON SINCE
055900* THE PARAGRAPH THAT ADDED THEM WAS WRITTEN.
056000******************************************************************
056100*================================================================*
056200*    3000 SERIES - RULE ENGINE. EVALUATES THE FOUR FRAUD RULES,
056300*    ACCUMULATES THE RISK SCORE, DECIDES THE FRAUD FLAG.
056400*    07/01/1988 TV - CR-1988-024 - VELOCITY FIX (SEE LOG ABOVE).
056500*================================================================*
056600*    THE FOUR RULES ARE INDEPENDENT OF ONE ANOTHER - MORE THAN
056700*    ONE CAN FIRE ON THE SAME TRANSACTION, AND WHEN THAT
056800*    HAPPENS THEIR SCORES ADD TOGETHER (SUBJECT TO THE CAP AT
056900*    3500 BELOW) AND THEIR REASON TEXTS ARE ALL CARRIED ONTO
057000*    THE SAME ALERT.
057100 3000-EVALUATE-RULES.
057200
057300*    ONE FRAUD DECISION RECORD PER TRANSACTION - RESET EVERY
057400*    FIELD AND WORK COUNTER BEFORE THE FOUR RULES RUN.
057500*    RESET THE FRAUD DECISION RECORD FOR THIS TRANSACTION -
057600*    INITIALIZE CLEARS THE PIC X FIELDS TO SPACES AND THE
057700*    NUMERIC FIELDS TO ZERO IN ONE STATEMENT.
057800     INITIALIZE FD-FRAUD-DECISION
057900     MOVE T-TRANSACTION-ID TO FD-TRANSACTION-ID
058000     MOVE ZERO TO WS-RISK-SCORE-ACCUM
058100*    THE STRING POINTERS RESET TO 1 (NOT ZERO) - COBOL STRING
058200     MOVE 1 TO WS-TRIGGERED-PTR
058300     MOVE ZERO TO WS-TRIGGERED-COUNT
058400     MOVE 1 TO WS-REASONS-PTR
058500*    POINTERS ARE 1-ORIGIN, NOT ZERO-ORIGIN.
058600     MOVE ZERO TO WS-REASON-COUNT
058700     MOVE SPACES TO WS-FIRST-RULE-NAME
058800     MOVE 'N' TO WS-FIRST-RULE-SW
058900
059000*    EACH RULE PARAGRAPH ADDS ITS OWN SCORE AND APPENDS ITS
059100*    OWN RULE NAME / REASON TEXT WHEN IT FIRES - THE ORDER
059200*    HERE IS THE ORDER THE RULES WERE ADDED OVER THE YEARS.
059300     PERFORM 3100-CHECK-AMOUNT-RULE THRU 3100-EXIT
059400     PERFORM 3200-CHECK-VELOCITY-RULE THRU 3200-EXIT
059500     PERFORM 3300-CHECK-LOCATION-RULE THRU 3300-EXIT
059600     PERFORM 3400-CHECK-NEW-ACCOUNT-RULE THRU 3400-EXIT
059700
059800*    CAP THE ACCUMULATED SCORE AND SET THE FRAUD FLAG FROM IT.
059900     PERFORM 3500-CAP-AND-FLAG-SCORE THRU 3500-EXIT.
060000*    FALL-THROUGH EXIT - THE FOUR RULE PERFORMS AND THE CAP/
060100*    FLAG STEP ALWAYS RUN, WIN OR LOSE.
060200 3000-EXIT.
060300     EXIT.
060400
060500 3100-CHECK-AMOUNT-RULE.
060600
060700*    FLAT-DOLLAR THRESHOLD - NO SECOND THRESHOLD FIELD USED.
060800*    RULE-IS-ENABLED(1) LETS OPERATIONS TURN THE AMOUNT RULE
060900*    OFF WITHOUT A RECOMPILE - NONE OF THE FOUR RULES HAS EVER
061000*    ACTUALLY BEEN DISABLED IN PRODUCTION, BUT THE SWITCH HAS
061100*    BEEN THERE SINCE THE ORIGINAL 1988 RUN.
061200     IF RULE-IS-ENABLED(1)
061300         IF T-AMOUNT > RULE-THRESHOLD(1)
061400             MOVE 1 TO WS-RULE-IDX
061500             ADD RULE-SCORE(1) TO WS-RISK-SCORE-ACCUM
061600             ADD 1 TO RULE-TRIGGER-COUNT(1)
061700             PERFORM 3910-APPEND-TRIGGERED-RULE THRU 3910-EXIT
061800*    RECORD WHICH RULE FIRED, ADD ITS SCORE, BUMP ITS
061900*    TRIGGER COUNT, THEN APPEND ITS NAME AND A REASON.
062000             MOVE T-AMOUNT TO WS-AMOUNT-EDIT
062100*    EDIT THE AMOUNT WITH A DOLLAR SIGN AND DECIMAL POINT SO
062200*    IT READS AS CURRENCY IN THE REASON TEXT ON THE ALERT.
062300*    BUILD THE REASON SENTENCE WITH THE EDITED AMOUNT SPLICED
062400*    IN BETWEEN THE TWO LITERAL HALVES.
062500             STRING 'TRANSACTION AMOUNT ' DELIMITED BY SIZE
062600                    WS-AMOUNT-EDIT DELIMITED BY SIZE
062700                    ' EXCEEDS THRESHOLD' DELIMITED BY SIZE
062800                    INTO WS-REASON-TEXT
062900             PERFORM 3920-APPEND-REASON THRU 3920-EXIT
063000         END-IF
063100     END-IF.
063200*    FALL-THROUGH EXIT - NO GO TO IN THIS PARAGRAPH.
063300 3100-EXIT.
063400     EXIT.
063500
063600 3200-CHECK-VELOCITY-RULE.
063700
063800*    VELOCITY THRESHOLD IS TRANSACTIONS PER MINUTE, NOT AN
063900*    AMOUNT - COMPARED AGAINST T-TXNS-LAST-MINUTE, NOT
064000*    T-AMOUNT (SEE CR-1988-024 ABOVE).
064100*    THE VELOCITY RULE CATCHES A COMPROMISED CARD BEING RUN
064200*    REPEATEDLY IN A SHORT WINDOW - A PATTERN A SINGLE LARGE-
064300*    AMOUNT CHECK WOULD MISS ENTIRELY.
064400     IF RULE-IS-ENABLED(2)
064500         IF T-TXNS-LAST-MINUTE > RULE-THRESHOLD(2)                CR198824
064600*    RULE 2 USES SLOT 2 OF THE RULE TABLE - SAME PATTERN AS
064700*    RULE 1 ABOVE, DIFFERENT THRESHOLD FIELD AND REASON TEXT.
064800*    RULE 2 IS SLOT 2 - SAME FOUR STEPS AS RULE 1 ABOVE.
064900             MOVE 2 TO WS-RULE-IDX
065000             ADD RULE-SCORE(2) TO WS-RISK-SCORE-ACCUM
065100             ADD 1 TO RULE-TRIGGER-COUNT(2)
065200             PERFORM 3910-APPEND-TRIGGERED-RULE THRU 3910-EXIT
065300             MOVE 'HIGH TRANSACTION VELOCITY DETECTED'
065400                 TO WS-REASON-TEXT
065500             PERFORM 3920-APPEND-REASON THRU 3920-EXIT
065600         END-IF
065700     END-IF.
065800*    FALL-THROUGH EXIT - NO GO TO IN THIS PARAGRAPH.
065900 3200-EXIT.
066000     EXIT.
066100
066200 3300-CHECK-LOCATION-RULE.
066300
066400*    DISTANCE THRESHOLD IN KILOMETERS FROM THE CUSTOMER'S
066500*    USUAL LOCATION, AS SUPPLIED ON THE TRANSACTION RECORD.
066600*    THE LOCATION RULE ASSUMES THE INBOUND EXTRACT HAS ALREADY
066700*    COMPUTED THE DISTANCE FROM THE CUSTOMER'S USUAL LOCATION -
066800*    THIS PROGRAM DOES NO GEOGRAPHIC MATH OF ITS OWN.
066900     IF RULE-IS-ENABLED(3)
067000         IF T-DISTANCE-KM > RULE-THRESHOLD(3)
067100*    RULE 3 USES SLOT 3 - DISTANCE COMES STRAIGHT OFF THE
067200*    TRANSACTION RECORD, NO DERIVATION NEEDED.
067300*    RULE 3 IS SLOT 3.
067400             MOVE 3 TO WS-RULE-IDX
067500             ADD RULE-SCORE(3) TO WS-RISK-SCORE-ACCUM
067600             ADD 1 TO RULE-TRIGGER-COUNT(3)
067700             PERFORM 3910-APPEND-TRIGGERED-RULE THRU 3910-EXIT
067800             MOVE 'UNUSUAL LOCATION DETECTED'
067900                 TO WS-REASON-TEXT
068000             PERFORM 3920-APPEND-REASON THRU 3920-EXIT
068100         END-IF
068200     END-IF.
068300*    FALL-THROUGH EXIT - NO GO TO IN THIS PARAGRAPH.
068400 3300-EXIT.
068500     EXIT.
068600
068700 3400-CHECK-NEW-ACCOUNT-RULE.
068800
068900*    BOTH CONDITIONS MUST HOLD - A NEW ACCOUNT ALONE, OR A
069000*    HIGH AMOUNT ALONE, IS NOT ENOUGH TO FIRE THIS RULE.
069100*    THE NEW-ACCOUNT RULE IS THE ONLY ONE OF THE FOUR THAT
069200*    COMBINES TWO CONDITIONS - A YOUNG ACCOUNT BY ITSELF IS
069300*    NORMAL, A LARGE AMOUNT BY ITSELF IS COVERED BY RULE 1;
069400*    TOGETHER THEY ARE THE PROFILE CR-1990-011 WAS WRITTEN
069500*    TO CATCH.
069600     IF RULE-IS-ENABLED(4)
069700         IF T-ACCOUNT-AGE-DAYS < RULE-THRESHOLD(4)
069800             AND T-AMOUNT > RULE-SECOND-THRESHOLD(4)
069900*    RULE 4 USES SLOT 4, AND ITS OWN SECOND-THRESHOLD FIELD
070000*    FOR THE AMOUNT SIDE OF THE COMBINED TEST.
070100*    RULE 4 IS SLOT 4.
070200             MOVE 4 TO WS-RULE-IDX
070300             ADD RULE-SCORE(4) TO WS-RISK-SCORE-ACCUM
070400             ADD 1 TO RULE-TRIGGER-COUNT(4)
070500             PERFORM 3910-APPEND-TRIGGERED-RULE THRU 3910-EXIT
070600             MOVE 'NEW ACCOUNT WITH HIGH-RISK TRANSACTION'
070700                 TO WS-REASON-TEXT
070800             PERFORM 3920-APPEND-REASON THRU 3920-EXIT
070900         END-IF
071000     END-IF.
071100*    FALL-THROUGH EXIT - NO GO TO IN THIS PARAGRAPH.
071200 3400-EXIT.
071300     EXIT.
071400
071500*    05/03/1990 RH - CR-1990-033 - SCORE CAPPED AT 100.
071600 3500-CAP-AND-FLAG-SCORE.
071700
071800*    MULTI-RULE HITS CAN ADD TO MORE THAN 100 - CAPPED HERE
071900*    PER CR-1990-033 ABOVE.
072000     IF WS-RISK-SCORE-ACCUM > 100
072100         MOVE 100 TO WS-RISK-SCORE-ACCUM                          CR199033
072200     END-IF
072300
072400*    THE CAPPED SCORE IS WHAT GOES ON THE ALERT AND WHAT
072500     MOVE WS-RISK-SCORE-ACCUM TO FD-RISK-SCORE
072600
072700*    FRAUD THRESHOLD IS A SCORE OF 50 OR ABOVE.
072800     IF WS-RISK-SCORE-ACCUM >= 50
072900         SET FD-FRAUD-YES TO TRUE
073000     ELSE
073100         SET FD-FRAUD-NO TO TRUE
073200     END-IF
073300
073400*    A TRANSACTION THAT FIRED NO RULE STILL GETS A REASON
073500*    TEXT, SO FD-REASONS IS NEVER LEFT BLANK ON A CLEAN
073600*    TRANSACTION.
073700     IF FD-REASONS = SPACES
073800         MOVE 'TRANSACTION PASSED ALL CHECKS' TO FD-REASONS
073900     END-IF.
074000*    FALL-THROUGH EXIT - SCORE CAP, FRAUD FLAG AND DEFAULT
074100*    REASON TEXT ALL RUN IN SEQUENCE.
074200 3500-EXIT.
074300     EXIT.
074400
074500*    APPENDS RULE-NAME(WS-RULE-IDX) TO FD-TRIGGERED-RULES,
074600*    SEMICOLON-SEPARATED, AND REMEMBERS THE FIRST RULE FIRED.
074700 3910-APPEND-TRIGGERED-RULE.
074800
074900*    FIRST RULE NAME GOES IN WITH NO LEADING SEPARATOR; EVERY
075000*    RULE AFTER THE FIRST IS SEMICOLON-SEPARATED.
075100*    FIRST RULE INTO THE STRING GETS NO LEADING SEMICOLON.
075200     IF WS-TRIGGERED-COUNT = ZERO
075300         STRING RULE-NAME(WS-RULE-IDX) DELIMITED BY SPACE
075400             INTO FD-TRIGGERED-RULES
075500             WITH POINTER WS-TRIGGERED-PTR
075600     ELSE
075700         STRING ';' DELIMITED BY SIZE
075800                RULE-NAME(WS-RULE-IDX) DELIMITED BY SPACE
075900             INTO FD-TRIGGERED-RULES
076000             WITH POINTER WS-TRIGGERED-PTR
076100*    POINTER WS-TRIGGERED-PTR TRACKS WHERE THE NEXT APPEND
076200     END-IF
076300
076400*    BUMP THE COUNT FOR NEXT TIME THROUGH, THEN NOTE THE
076500*    FIRST RULE NAME SEEN THIS TRANSACTION - 4100 BELOW
076600*    USES IT TO DERIVE THE ALERT TYPE.
076700     ADD 1 TO WS-TRIGGERED-COUNT
076800
076900*    ONLY THE VERY FIRST RULE TO FIRE IS REMEMBERED HERE -
077000*    LATER RULES DO NOT OVERWRITE IT.
077100     IF NOT FIRST-RULE-ALREADY-SET
077200         MOVE RULE-NAME(WS-RULE-IDX) TO WS-FIRST-RULE-NAME
077300         SET FIRST-RULE-ALREADY-SET TO TRUE
077400     END-IF.
077500*    FALL-THROUGH EXIT - THE STRING AND THE FIRST-RULE CHECK
077600*    BOTH RUN EVERY TIME THIS PARAGRAPH IS PERFORMED.
077700 3910-EXIT.
077800     EXIT.
077900
078000*    APPENDS WS-REASON-TEXT TO FD-REASONS, "; " SEPARATED.
078100 3920-APPEND-REASON.
078200
078300*    SAME STRING-WITH-POINTER TECHNIQUE AS 3910 ABOVE, BUT
078400*    SEPARATED WITH "; " TO READ AS A SENTENCE ON THE ALERT.
078500*    FIRST REASON INTO THE STRING GETS NO LEADING "; ".
078600     IF WS-REASON-COUNT = ZERO
078700         STRING WS-REASON-TEXT DELIMITED BY SPACE
078800             INTO FD-REASONS
078900             WITH POINTER WS-REASONS-PTR
079000     ELSE
079100         STRING '; ' DELIMITED BY SIZE
079200                WS-REASON-TEXT DELIMITED BY SPACE
079300             INTO FD-REASONS
079400             WITH POINTER WS-REASONS-PTR
079500*    POINTER WS-REASONS-PTR WORKS THE SAME WAY FOR
079600     END-IF
079700
079800*    BUMP THE REASON COUNT SO THE NEXT CALL KNOWS TO
079900*    SEPARATE WITH "; " INSTEAD OF STARTING FRESH.
080000     ADD 1 TO WS-REASON-COUNT.
080100*    FALL-THROUGH EXIT - NO GO TO IN THIS PARAGRAPH.
080200 3920-EXIT.
080300     EXIT.
080400
080500******************************************************************
080600* ALERT ID NOTES
080700*
080800* THE ALERT-ID PRINTED ON THE REPORT AND WRITTEN TO ALERT-FILE
080900* IS "ALT-" FOLLOWED BY THE 8-DIGIT WS-ALERT-SEQUENCE, BUILT
081000* THROUGH THE WS-ALERT-ID-BUILD/WS-ALERT-ID-ALPHA REDEFINES
081100* ABOVE IN WORKING-STORAGE.  IT IS UNIQUE ONLY WITHIN A SINGLE
081200* RUN - THE SEQUENCE RESETS TO ZERO EVERY TIME THIS PROGRAM
081300* STARTS, SO THE SAME ALERT-ID CAN REAPPEAR ACROSS DIFFERENT
081400* RUNS.
081500******************************************************************
081600*================================================================*
081700*    4000 SERIES - ALERT ENRICHMENT. BUILDS AND WRITES ONE
081800*    FRAUD ALERT RECORD.
081900*    01/14/1991 DO - CR-1991-004 - SEQUENCE RESETS AT START ONLY.
082000*    09/09/2003 DO - CR-2003-031 - WRAP CHECK BELOW.
082100*================================================================*
082200*    AN ALERT IS ONLY EVER BUILT FOR A TRANSACTION THAT
082300*    3000-EVALUATE-RULES ALREADY FLAGGED - NOTHING IN THIS
082400*    SERIES RE-CHECKS THE FRAUD FLAG.
082500 4000-BUILD-ALERT.
082600
082700*    SEQUENCE NUMBER IS ASSIGNED ONCE PER ALERT AND NEVER
082800*    REUSED WITHIN THE RUN - RESETS ONLY AT PROGRAM START
082900*    (SEE CR-1991-004 ABOVE).
083000     ADD 1 TO WS-ALERT-SEQUENCE
083100     IF WS-ALERT-SEQUENCE = 99999999                              CR200331
083200         DISPLAY '2-FRAUDSCREEN - WARNING - ALERT SEQUENCE AT '
083300             'MAXIMUM - RESTART THE RUN BEFORE THE NEXT ALERT'
083400     END-IF
083500     MOVE WS-ALERT-SEQUENCE TO WS-ALERT-ID-NUMBER
083600     MOVE WS-ALERT-ID-ALPHA TO A-ALERT-ID
083700
083800*    CARRY THE TRANSACTION IDENTIFYING FIELDS AND THE RISK
083900*    SCORE ONTO THE ALERT BEFORE DERIVING TYPE AND SEVERITY.
084000*    THE FOUR CARRIED-OVER FIELDS THE ALERT SHARES WITH THE
084100*    TRANSACTION AND THE FRAUD DECISION RECORD.
084200     MOVE FD-TRANSACTION-ID TO A-TRANSACTION-ID
084300     MOVE T-USER-ID TO A-USER-ID
084400     MOVE T-AMOUNT TO A-AMOUNT
084500     MOVE FD-RISK-SCORE TO A-RISK-SCORE
084600
084700*    ALERT TYPE COMES FROM THE FIRST RULE THAT FIRED; SEVERITY
084800*    COMES FROM THE FINAL CAPPED SCORE.
084900     PERFORM 4100-DERIVE-ALERT-TYPE THRU 4100-EXIT
085000     PERFORM 4200-DERIVE-SEVERITY THRU 4200-EXIT
085100
085200*    EVERY ALERT THIS PROGRAM WRITES STARTS AT STATUS NEW -
085300*    STATUS CHANGES ARE 3-RESOLVE'S JOB (SEE CR-1994-071
085400*    ABOVE).
085500     SET A-STATUS-NEW TO TRUE
085600     MOVE FD-REASONS TO A-DESCRIPTION
085700
085800*    WRITE THE ALERT RECORD, THEN THE MATCHING REPORT DETAIL
085900*    LINE, SO ALERT-FILE AND THE REPORT NEVER DISAGREE.
086000     WRITE A-ALERT-RECORD
086100     ADD 1 TO STAT-ALERT-COUNT
086200
086300     PERFORM 6100-WRITE-DETAIL-LINE THRU 6100-EXIT.
086400*    FALL-THROUGH EXIT - EVERY FLAGGED TRANSACTION RUNS ALL
086500*    OF 4000 THROUGH THE FINAL WRITE AND DETAIL LINE.
086600 4000-EXIT.
086700     EXIT.
086800
086900*    ALERT TYPE FROM THE FIRST TRIGGERED RULE'S NAME.
087000 4100-DERIVE-ALERT-TYPE.
087100
087200*    INSPECT ... TALLYING FOR ALL LOOKS FOR THE RULE-NAME TEXT
087300*    INSIDE WS-FIRST-RULE-NAME - CHEAPER THAN FOUR SEPARATE
087400*    EQUAL COMPARES AGAINST THE FULL RULE NAMES.
087500*    FIRST CANDIDATE - AMOUNT.
087600     MOVE ZERO TO WS-CONTAINS-COUNT
087700     INSPECT WS-FIRST-RULE-NAME TALLYING WS-CONTAINS-COUNT
087800         FOR ALL 'AMOUNT'
087900     IF WS-CONTAINS-COUNT > ZERO
088000         MOVE 'AMOUNT' TO A-ALERT-TYPE
088100         GO TO 4100-EXIT
088200     END-IF
088300
088400*    SECOND CANDIDATE - VELOCITY.
088500     MOVE ZERO TO WS-CONTAINS-COUNT
088600     INSPECT WS-FIRST-RULE-NAME TALLYING WS-CONTAINS-COUNT
088700         FOR ALL 'VELOCITY'
088800     IF WS-CONTAINS-COUNT > ZERO
088900         MOVE 'VELOCITY' TO A-ALERT-TYPE
089000         GO TO 4100-EXIT
089100     END-IF
089200
089300*    THIRD CANDIDATE - LOCATION.
089400     MOVE ZERO TO WS-CONTAINS-COUNT
089500     INSPECT WS-FIRST-RULE-NAME TALLYING WS-CONTAINS-COUNT
089600         FOR ALL 'LOCATION'
089700     IF WS-CONTAINS-COUNT > ZERO
089800         MOVE 'LOCATION' TO A-ALERT-TYPE
089900         GO TO 4100-EXIT
090000     END-IF
090100
090200*    NONE OF THE THREE NAMED RULES MATCHED, SO THE FIRST
090300*    RULE FIRED WAS NEW-ACCOUNT-RULE - CALLED HIGH_RISK ON
090400*    THE ALERT RATHER THAN SPELLING OUT THE FULL RULE NAME.
090500     MOVE 'HIGH_RISK' TO A-ALERT-TYPE.
090600*    REACHED BY ONE OF THE THREE GO TO'S ABOVE AS SOON AS A
090700*    RULE NAME MATCHES, OR BY FALLING THROUGH TO THE
090800*    HIGH_RISK DEFAULT WHEN NONE OF THE THREE MATCH.
090900 4100-EXIT.
091000     EXIT.
091100
091200*    08/22/1991 DO - CR-1991-057 - SEVERITY FROM RISK SCORE.
091300 4200-DERIVE-SEVERITY.
091400
091500*    SEVERITY BREAKS AT 80/60/40 - HIGH-TO-LOW SO EACH LEVEL
091600*    IS TESTED ONLY UNTIL THE RIGHT ONE MATCHES.
091700     IF WS-RISK-SCORE-ACCUM >= 80
091800         MOVE 'CRITICAL' TO A-SEVERITY                            CR199157
091900         ADD 1 TO STAT-SEV-CRITICAL
092000     ELSE
092100         IF WS-RISK-SCORE-ACCUM >= 60
092200             MOVE 'HIGH' TO A-SEVERITY
092300*    60-79 IS HIGH - A SINGLE RULE HIT AT ITS FULL SCORE PLUS A
092400*    LESSER SECOND HIT TYPICALLY LANDS SOMEWHERE IN THIS BAND.
092500             ADD 1 TO STAT-SEV-HIGH
092600         ELSE
092700             IF WS-RISK-SCORE-ACCUM >= 40
092800                 MOVE 'MEDIUM' TO A-SEVERITY
092900*    40-59 IS MEDIUM - ONE RULE FIRING ON ITS OWN, IN THE LOWER
093000*    END OF ITS SCORE RANGE, OFTEN ENDS UP HERE.
093100                 ADD 1 TO STAT-SEV-MEDIUM
093200             ELSE
093300                 MOVE 'LOW' TO A-SEVERITY
093400*    BELOW 40 IS LOW - THE ONLY BAND A FLAGGED TRANSACTION CAN
093500*    STILL FALL INTO, SINCE THE FRAUD THRESHOLD ITSELF IS 50;
093600*    A LOW-SEVERITY ALERT MEANS THE SCORE CROSSED 50 BUT NONE
093700*    OF THE FOUR SEVERITY BANDS ABOVE IT.
093800                 ADD 1 TO STAT-SEV-LOW
093900             END-IF
094000         END-IF
094100     END-IF.
094200*    FALL-THROUGH EXIT - EXACTLY ONE OF THE FOUR NESTED
094300*    BRANCHES ABOVE SETS THE SEVERITY AND ITS COUNTER.
094400 4200-EXIT.
094500     EXIT.
094600
094700******************************************************************
094800* STATISTICS NOTES
094900*
095000* THE THREE TALLIES BELOW (AMOUNT BUCKET, COUNTRY, CITY) ARE
095100* KEPT SEPARATELY FROM THE FRAUD ALERT COUNTS ABOVE - A
095200* TRANSACTION ROLLS INTO ALL THREE TALLIES WHETHER OR NOT IT
095300* WAS FLAGGED, SINCE THE TOTALS PAGE REPORTS ON THE WHOLE
095400* RUN'S VOLUME, NOT JUST THE FRAUD CASES.
095500*
095600* THE CITY TALLY IS THE ONE EXCEPTION TO "EVERYTHING ON THE
095700* TOTALS PAGE" - IT IS NOT PRINTED AT ALL.  IT WAS ADDED PER
095800* CR-1992-061 SOLELY TO FEED THE QUARTERLY PATTERN REVIEW
095900* EXTRACT - A SEPARATE, LESS FREQUENT JOB THAT PULLS ITS OWN
096000* COUNTS OF CITY/COUNTRY ACTIVITY AND IS OUTSIDE THIS PROGRAM.
096100******************************************************************
096200*================================================================*
096300*    5000 SERIES - STATISTICS / PATTERN ANALYSIS. ACCUMULATED
096400*    IN THE SAME PASS AS THE RULE ENGINE - NO SECOND READ.
096500*================================================================*
096600*    STATISTICS ARE KEPT WHETHER OR NOT A TRANSACTION WAS
096700*    FLAGGED - THE TOTALS PAGE REPORTS ON EVERY PROCESSED
096800*    TRANSACTION, NOT JUST THE ONES THAT RAISED AN ALERT.
096900 5000-ACCUMULATE-STATISTICS.
097000
097100*    EVERY TRANSACTION THAT REACHES HERE PASSED VALIDATION -
097200*    IT COUNTS TOWARD PROCESSED, REGARDLESS OF THE FRAUD
097300*    FLAG.
097400     ADD 1 TO STAT-TXN-PROCESSED-COUNT
097500     ADD T-AMOUNT TO STAT-TOTAL-AMOUNT
097600
097700*    AMOUNT BUCKET, COUNTRY DISTRIBUTION AND CITY DISTRIBUTION
097800*    ARE THREE INDEPENDENT TALLIES OVER THE SAME TRANSACTION.
097900     PERFORM 5100-BUCKET-AMOUNT THRU 5100-EXIT
098000     PERFORM 5200-TALLY-COUNTRY THRU 5200-EXIT
098100     PERFORM 5300-TALLY-CITY THRU 5300-EXIT.
098200*    FALL-THROUGH EXIT - ALL THREE STATISTICS PERFORMS RUN
098300*    FOR EVERY PROCESSED TRANSACTION.
098400 5000-EXIT.
098500     EXIT.
098600
098700*    04/02/1993 JK - CR-1993-020 - SIX AMOUNT-RANGE BUCKETS.
098800 5100-BUCKET-AMOUNT.
098900
099000*    BUCKETS ARE CHECKED LOW TO HIGH; THE FIRST BUCKET THE
099100*    AMOUNT FITS UNDER GETS THE COUNT AND THE SCAN EXITS -
099200*    AN AMOUNT OVER ALL FIVE LIMITS FALLS THROUGH TO BUCKET 6.
099300     IF T-AMOUNT NOT > STAT-RANGE-UPPER(1)
099400         ADD 1 TO STAT-RANGE-COUNT(1)
099500         GO TO 5100-EXIT
099600     END-IF
099700
099800*    101-500 BUCKET - SMALL EVERYDAY PURCHASES, THE MOST COMMON
099900*    BUCKET ON A TYPICAL RUN.
100000     IF T-AMOUNT NOT > STAT-RANGE-UPPER(2)
100100         ADD 1 TO STAT-RANGE-COUNT(2)
100200         GO TO 5100-EXIT
100300     END-IF
100400
100500*    501-1000 BUCKET - STILL WELL UNDER RULE 1'S $1000
100600*    AMOUNT-RULE THRESHOLD, SO A HIT HERE NEVER BY ITSELF
100700*    TRIGGERS THE AMOUNT RULE.
100800     IF T-AMOUNT NOT > STAT-RANGE-UPPER(3)
100900         ADD 1 TO STAT-RANGE-COUNT(3)
101000         GO TO 5100-EXIT
101100     END-IF
101200
101300*    1001-5000 BUCKET - EVERYTHING LANDING HERE ALSO TRIPPED
101400*    RULE 1 UP IN 3100-CHECK-AMOUNT-RULE, SINCE THE BUCKET
101500*    FLOOR IS ABOVE THE $1000 AMOUNT-RULE THRESHOLD.
101600     IF T-AMOUNT NOT > STAT-RANGE-UPPER(4)
101700         ADD 1 TO STAT-RANGE-COUNT(4)
101800         GO TO 5100-EXIT
101900     END-IF
102000
102100*    5001-10000 BUCKET - LARGE ENOUGH THAT MOST TRANSACTIONS'
102200*    HERE ALSO CARRY A HIGH OR CRITICAL SEVERITY ALERT.
102300     IF T-AMOUNT NOT > STAT-RANGE-UPPER(5)
102400         ADD 1 TO STAT-RANGE-COUNT(5)
102500         GO TO 5100-EXIT
102600     END-IF
102700
102800*    OVER 10000 - THE OVERFLOW BUCKET, NO UPPER LIMIT TEST.
102900     ADD 1 TO STAT-RANGE-COUNT(6).
103000*    REACHED BY ONE OF THE FIVE GO TO'S ABOVE AS SOON AS THE
103100*    AMOUNT FITS A BUCKET, OR BY FALLING THROUGH INTO
103200*    BUCKET 6 WHEN IT EXCEEDS ALL FIVE LIMITS.
103300 5100-EXIT.
103400     EXIT.
103500
103600*    03/05/1992 DO - CR-1992-014 - COUNTRY DISTRIBUTION. SAME
103700*    "ALREADY REGISTERED? ADD ONE : TAKE NEXT SLOT" SCAN THE OLD
103800*    3-REGIONS PROGRAM USED FOR ITS REGION TABLE.
103900 5200-TALLY-COUNTRY.
104000
104100*    ONLY A-THRU-Z COUNTRY CODES ARE TALLIED - A BLANK OR
104200*    NUMERIC COUNTRY CODE ON THE INPUT IS SKIPPED RATHER THAN
104300*    GIVEN ITS OWN TABLE SLOT.
104400     IF T-COUNTRY IS WS-COUNTRY-CLASS
104500         MOVE 1 TO WS-TABLE-IDX
104600         MOVE 'N' TO WS-COUNTRY-FOUND-SW
104700         PERFORM 5210-SCAN-COUNTRY-ENTRY THRU 5210-EXIT
104800             UNTIL COUNTRY-FOUND OR WS-TABLE-IDX > 50
104900     END-IF.
105000*    FALL-THROUGH EXIT - THE PERFORM ... UNTIL IN THE
105100*    CALLING PARAGRAPH CONTROLS THE SCAN, NOT A GO TO HERE.
105200 5200-EXIT.
105300     EXIT.
105400
105500 5210-SCAN-COUNTRY-ENTRY.
105600
105700*    FIRST-MATCH-OR-FIRST-EMPTY-SLOT SCAN - ONCE A COUNTRY IS
105800*    SEEN IT KEEPS THE SAME SLOT FOR THE REST OF THE RUN.
105900     IF STAT-COUNTRY-CODE(WS-TABLE-IDX) = T-COUNTRY
106000         ADD 1 TO STAT-COUNTRY-COUNT(WS-TABLE-IDX)
106100         SET COUNTRY-FOUND TO TRUE
106200     ELSE
106300         IF STAT-COUNTRY-SET-NO(WS-TABLE-IDX)
106400             MOVE T-COUNTRY TO STAT-COUNTRY-CODE(WS-TABLE-IDX)
106500             SET STAT-COUNTRY-SET-YES(WS-TABLE-IDX) TO TRUE
106600             ADD 1 TO STAT-COUNTRY-COUNT(WS-TABLE-IDX)
106700             SET COUNTRY-FOUND TO TRUE
106800         ELSE
106900             ADD 1 TO WS-TABLE-IDX
107000*    A COUNTRY THAT MATCHES NEITHER AN EXISTING SLOT NOR AN
107100         END-IF
107200     END-IF.
107300*    FALL-THROUGH EXIT - REACHED ONCE PER CALL FROM THE
107400*    PERFORM ... UNTIL IN 5200 ABOVE.
107500 5210-EXIT.
107600     EXIT.
107700
107800*    09/18/1992 JK - CR-1992-061 - CITY DISTRIBUTION, KEYED ON
107900*    CITY AND COUNTRY TOGETHER. NOT ON THE PRINTED REPORT - HELD
108000*    FOR THE QUARTERLY PATTERN REVIEW EXTRACT.
108100 5300-TALLY-CITY.
108200
108300*    CITY AND COUNTRY TOGETHER FORM THE TABLE KEY - THE SAME
108400*    CITY NAME IN TWO COUNTRIES GETS TWO SEPARATE SLOTS.
108500*    BUILD THE COMBINED KEY BEFORE SCANNING - THE TABLE IS
108600*    KEYED ON CITY AND COUNTRY TOGETHER, NOT CITY ALONE.
108700     MOVE T-CITY TO WS-CITY-KEY-CITY
108800     MOVE T-COUNTRY TO WS-CITY-KEY-COUNTRY
108900     MOVE 1 TO WS-TABLE-IDX
109000     MOVE 'N' TO WS-CITY-FOUND-SW
109100     PERFORM 5310-SCAN-CITY-ENTRY THRU 5310-EXIT
109200         UNTIL CITY-FOUND OR WS-TABLE-IDX > 50.
109300*    FALL-THROUGH EXIT - THE PERFORM ... UNTIL IN THE
109400*    CALLING PARAGRAPH CONTROLS THE SCAN, NOT A GO TO HERE.
109500 5300-EXIT.
109600     EXIT.
109700
109800 5310-SCAN-CITY-ENTRY.
109900
110000*    SAME FIRST-MATCH-OR-FIRST-EMPTY-SLOT SCAN AS 5210 ABOVE,
110100*    KEYED ON THE COMBINED CITY/COUNTRY FIELD.
110200     IF STAT-CITY-KEY(WS-TABLE-IDX) = WS-CITY-KEY-ALPHA
110300         ADD 1 TO STAT-CITY-COUNT(WS-TABLE-IDX)
110400         SET CITY-FOUND TO TRUE
110500     ELSE
110600         IF STAT-CITY-SET-NO(WS-TABLE-IDX)
110700             MOVE WS-CITY-KEY-ALPHA TO STAT-CITY-KEY(WS-TABLE-IDX)
110800             SET STAT-CITY-SET-YES(WS-TABLE-IDX) TO TRUE
110900             ADD 1 TO STAT-CITY-COUNT(WS-TABLE-IDX)
111000             SET CITY-FOUND TO TRUE
111100         ELSE
111200             ADD 1 TO WS-TABLE-IDX
111300*    THE SAME NO-MATCH ADVANCE APPLIES HERE - A CITY/COUNTRY
111400         END-IF
111500     END-IF.
111600*    FALL-THROUGH EXIT - REACHED ONCE PER CALL FROM THE
111700*    PERFORM ... UNTIL IN 5300 ABOVE.
111800 5310-EXIT.
111900     EXIT.
112000
112100*================================================================*
112200*    6000 SERIES - SUMMARY REPORT.
112300*================================================================*
112400*    THE HEADING PRINTS ONCE, DETAIL LINES PRINT ONE PER ALERT
112500*    AS THEY ARE BUILT, AND THE TOTALS PAGE PRINTS ONCE AT THE
112600*    VERY END - THIS PROGRAM NEVER BACKS UP TO REWRITE A LINE
112700*    ALREADY SENT TO REPORT-FILE.
112800 6000-WRITE-REPORT-HEADING.
112900
113000*    HEADING, COLUMN RULE, COLUMN HEADER, COLUMN RULE AGAIN -
113100*    PRINTED ONCE PER RUN, AHEAD OF THE FIRST DETAIL LINE.
113200     WRITE RPT-PRINT-LINE FROM RPT-HEADING-LINE
113300         AFTER ADVANCING TOP-OF-FORM
113400     WRITE RPT-PRINT-LINE FROM RPT-BLANK-LINE
113500         AFTER ADVANCING 1 LINE
113600     WRITE RPT-PRINT-LINE FROM RPT-COLUMN-RULE-LINE
113700         AFTER ADVANCING 1 LINE
113800     WRITE RPT-PRINT-LINE FROM RPT-COLUMN-HEADER-LINE
113900         AFTER ADVANCING 1 LINE
114000     WRITE RPT-PRINT-LINE FROM RPT-COLUMN-RULE-LINE
114100         AFTER ADVANCING 1 LINE.
114200*    FALL-THROUGH EXIT - THE FIVE HEADING LINES ALWAYS WRITE
114300*    TOGETHER, ONCE PER RUN.
114400 6000-EXIT.
114500     EXIT.
114600
114700*    02/11/1997 JK - CR-1997-008 - UPSI-0 SUPPRESSES THIS LINE
114800*    FOR THE MONTH-END RECONCILIATION RUN (TOTALS PAGE ONLY).
114900 6100-WRITE-DETAIL-LINE.
115000
115100*    UPSI-0 OFF (THE NORMAL CASE) PRINTS EVERY ALERT DETAIL
115200*    LINE; UPSI-0 ON, SET FOR THE MONTH-END RECONCILIATION
115300*    RUN, SUPPRESSES THEM SO ONLY THE TOTALS PAGE PRINTS.
115400     IF WS-PRINT-DETAIL-SWITCH                                    CR199708
115500         MOVE A-ALERT-ID TO RPT-DTL-ALERT-ID
115600         MOVE A-TRANSACTION-ID TO RPT-DTL-TRANS-ID
115700         MOVE A-USER-ID TO RPT-DTL-USER-ID
115800         MOVE A-AMOUNT TO RPT-DTL-AMOUNT
115900*    SIX FIELDS MOVED FROM THE JUST-BUILT ALERT RECORD ONTO
116000         MOVE A-RISK-SCORE TO RPT-DTL-RISK-SCORE
116100         MOVE A-SEVERITY TO RPT-DTL-SEVERITY
116200         WRITE RPT-PRINT-LINE FROM RPT-DETAIL-LINE
116300             AFTER ADVANCING 1 LINE
116400     END-IF.
116500*    FALL-THROUGH EXIT - THE UPSI-0 TEST ABOVE IS THE ONLY
116600*    BRANCH IN THIS PARAGRAPH.
116700 6100-EXIT.
116800     EXIT.
116900
117000*    06/30/1995 RH - CR-1995-033 - REJECTED COUNT ADDED BELOW.
117100 6200-WRITE-REPORT-TOTALS.
117200
117300*    TOTALS PAGE STARTS WITH A RULE LINE AND A BLANK, THEN
117400*    ONE COUNT LINE PER STATISTIC BELOW, IN A FIXED ORDER.
117500     WRITE RPT-PRINT-LINE FROM RPT-COLUMN-RULE-LINE
117600         AFTER ADVANCING 1 LINE
117700     WRITE RPT-PRINT-LINE FROM RPT-BLANK-LINE
117800         AFTER ADVANCING 1 LINE
117900
118000*    VOLUME COUNTS - READ, REJECTED, PROCESSED.
118100     MOVE 'TRANSACTIONS READ' TO RPT-TCL-LABEL
118200     MOVE STAT-TXN-READ-COUNT TO RPT-TCL-VALUE
118300     WRITE RPT-PRINT-LINE FROM RPT-TOTAL-COUNT-LINE
118400         AFTER ADVANCING 1 LINE
118500
118600*    REJECTED COUNT PER CR-1995-033 ABOVE - WAS NOT ON THE
118700*    REPORT BEFORE THAT AUDIT FINDING.
118800*    REJECTED COUNT LINE.
118900     MOVE 'TRANSACTIONS REJECTED' TO RPT-TCL-LABEL
119000     MOVE STAT-TXN-REJECTED-COUNT TO RPT-TCL-VALUE
119100     WRITE RPT-PRINT-LINE FROM RPT-TOTAL-COUNT-LINE
119200         AFTER ADVANCING 1 LINE
119300
119400*    PROCESSED IS READ MINUS REJECTED.
119500*    PROCESSED COUNT LINE.
119600     MOVE 'TRANSACTIONS PROCESSED' TO RPT-TCL-LABEL
119700     MOVE STAT-TXN-PROCESSED-COUNT TO RPT-TCL-VALUE
119800     WRITE RPT-PRINT-LINE FROM RPT-TOTAL-COUNT-LINE
119900         AFTER ADVANCING 1 LINE
120000
120100     WRITE RPT-PRINT-LINE FROM RPT-BLANK-LINE
120200         AFTER ADVANCING 1 LINE
120300
120400*    ALERT COUNTS - TOTAL RAISED, THEN BY SEVERITY.
120500     MOVE 'FRAUD ALERTS RAISED' TO RPT-TCL-LABEL
120600     MOVE STAT-ALERT-COUNT TO RPT-TCL-VALUE
120700     WRITE RPT-PRINT-LINE FROM RPT-TOTAL-COUNT-LINE
120800         AFTER ADVANCING 1 LINE
120900
121000*    CRITICAL SEVERITY BREAKOUT - SCORE 80 OR ABOVE, THE BAND
121100*    FRAUD OPS TREATS AS NEEDING SAME-DAY REVIEW.
121200     MOVE 'ALERTS - CRITICAL SEVERITY' TO RPT-TCL-LABEL
121300     MOVE STAT-SEV-CRITICAL TO RPT-TCL-VALUE
121400     WRITE RPT-PRINT-LINE FROM RPT-TOTAL-COUNT-LINE
121500         AFTER ADVANCING 1 LINE
121600
121700*    HIGH SEVERITY BREAKOUT - SCORE 60 THROUGH 79.
121800     MOVE 'ALERTS - HIGH SEVERITY' TO RPT-TCL-LABEL
121900     MOVE STAT-SEV-HIGH TO RPT-TCL-VALUE
122000     WRITE RPT-PRINT-LINE FROM RPT-TOTAL-COUNT-LINE
122100         AFTER ADVANCING 1 LINE
122200
122300*    MEDIUM SEVERITY BREAKOUT - SCORE 40 THROUGH 59.
122400     MOVE 'ALERTS - MEDIUM SEVERITY' TO RPT-TCL-LABEL
122500     MOVE STAT-SEV-MEDIUM TO RPT-TCL-VALUE
122600     WRITE RPT-PRINT-LINE FROM RPT-TOTAL-COUNT-LINE
122700         AFTER ADVANCING 1 LINE
122800
122900*    LOW SEVERITY BREAKOUT - THE ONLY BAND A FLAGGED
123000*    TRANSACTION CAN STILL FALL INTO, SEE THE NOTE AT
123100*    4200-DERIVE-SEVERITY ABOVE.
123200     MOVE 'ALERTS - LOW SEVERITY' TO RPT-TCL-LABEL
123300     MOVE STAT-SEV-LOW TO RPT-TCL-VALUE
123400     WRITE RPT-PRINT-LINE FROM RPT-TOTAL-COUNT-LINE
123500         AFTER ADVANCING 1 LINE
123600
123700     WRITE RPT-PRINT-LINE FROM RPT-BLANK-LINE
123800         AFTER ADVANCING 1 LINE
123900
124000*    RULE-TRIGGER COUNTS - HOW MANY TIMES EACH OF THE FOUR
124100*    RULES FIRED THIS RUN.
124200     MOVE 'RULE TRIGGERS - AMOUNT' TO RPT-TCL-LABEL
124300     MOVE RULE-TRIGGER-COUNT(1) TO RPT-TCL-VALUE
124400     WRITE RPT-PRINT-LINE FROM RPT-TOTAL-COUNT-LINE
124500         AFTER ADVANCING 1 LINE
124600
124700*    VELOCITY-RULE TRIGGER COUNT - SLOT 2 OF RULE-TRIGGER-COUNT.
124800     MOVE 'RULE TRIGGERS - VELOCITY' TO RPT-TCL-LABEL
124900     MOVE RULE-TRIGGER-COUNT(2) TO RPT-TCL-VALUE
125000     WRITE RPT-PRINT-LINE FROM RPT-TOTAL-COUNT-LINE
125100         AFTER ADVANCING 1 LINE
125200
125300*    LOCATION-RULE TRIGGER COUNT - SLOT 3.
125400     MOVE 'RULE TRIGGERS - LOCATION' TO RPT-TCL-LABEL
125500     MOVE RULE-TRIGGER-COUNT(3) TO RPT-TCL-VALUE
125600     WRITE RPT-PRINT-LINE FROM RPT-TOTAL-COUNT-LINE
125700         AFTER ADVANCING 1 LINE
125800
125900*    NEW-ACCOUNT-RULE TRIGGER COUNT - SLOT 4, THE RULE ADDED BY
126000*    CR-1990-011 (SEE THE CHANGE LOG ABOVE).
126100     MOVE 'RULE TRIGGERS - NEW ACCOUNT' TO RPT-TCL-LABEL
126200     MOVE RULE-TRIGGER-COUNT(4) TO RPT-TCL-VALUE
126300     WRITE RPT-PRINT-LINE FROM RPT-TOTAL-COUNT-LINE
126400         AFTER ADVANCING 1 LINE
126500
126600     WRITE RPT-PRINT-LINE FROM RPT-BLANK-LINE
126700         AFTER ADVANCING 1 LINE
126800
126900*    AMOUNT-RANGE DISTRIBUTION - SIX BUCKETS, SEE 5100 ABOVE.
127000     MOVE '0 - 100' TO RPT-RNG-LABEL
127100     MOVE STAT-RANGE-COUNT(1) TO RPT-RNG-COUNT
127200     WRITE RPT-PRINT-LINE FROM RPT-RANGE-LINE
127300         AFTER ADVANCING 1 LINE
127400
127500*    101-500 RANGE LINE - BUCKET 2, MOST COMMON ON A TYPICAL RUN.
127600     MOVE '101 - 500' TO RPT-RNG-LABEL
127700     MOVE STAT-RANGE-COUNT(2) TO RPT-RNG-COUNT
127800     WRITE RPT-PRINT-LINE FROM RPT-RANGE-LINE
127900         AFTER ADVANCING 1 LINE
128000
128100*    501-1000 RANGE LINE - BUCKET 3.
128200     MOVE '501 - 1000' TO RPT-RNG-LABEL
128300     MOVE STAT-RANGE-COUNT(3) TO RPT-RNG-COUNT
128400     WRITE RPT-PRINT-LINE FROM RPT-RANGE-LINE
128500         AFTER ADVANCING 1 LINE
128600
128700*    1001-5000 RANGE LINE - BUCKET 4, ABOVE THE AMOUNT-RULE
128800*    THRESHOLD SO EVERY TRANSACTION HERE ALSO TRIPPED RULE 1.
128900     MOVE '1001 - 5000' TO RPT-RNG-LABEL
129000     MOVE STAT-RANGE-COUNT(4) TO RPT-RNG-COUNT
129100     WRITE RPT-PRINT-LINE FROM RPT-RANGE-LINE
129200         AFTER ADVANCING 1 LINE
129300
129400*    5001-10000 RANGE LINE - BUCKET 5.
129500     MOVE '5001 - 10000' TO RPT-RNG-LABEL
129600     MOVE STAT-RANGE-COUNT(5) TO RPT-RNG-COUNT
129700     WRITE RPT-PRINT-LINE FROM RPT-RANGE-LINE
129800         AFTER ADVANCING 1 LINE
129900
130000*    OVER-10000 RANGE LINE - THE OVERFLOW BUCKET.
130100     MOVE 'OVER 10000' TO RPT-RNG-LABEL
130200     MOVE STAT-RANGE-COUNT(6) TO RPT-RNG-COUNT
130300     WRITE RPT-PRINT-LINE FROM RPT-RANGE-LINE
130400         AFTER ADVANCING 1 LINE
130500
130600     WRITE RPT-PRINT-LINE FROM RPT-BLANK-LINE
130700         AFTER ADVANCING 1 LINE
130800
130900*    ONE PRINTED LINE PER COUNTRY SLOT ACTUALLY USED - AN
131000*    UNUSED SLOT IS SKIPPED BY THE TEST INSIDE 6210.
131100     MOVE 1 TO WS-TABLE-IDX
131200     PERFORM 6210-WRITE-COUNTRY-LINE THRU 6210-EXIT
131300         UNTIL WS-TABLE-IDX > 50
131400
131500     WRITE RPT-PRINT-LINE FROM RPT-BLANK-LINE
131600         AFTER ADVANCING 1 LINE
131700
131800*    GRAND TOTAL DOLLAR AMOUNT ACROSS ALL PROCESSED
131900*    TRANSACTIONS - LAST LINE ON THE REPORT.
132000*    FINAL LINE ON THE REPORT - GRAND TOTAL DOLLARS.
132100     MOVE 'TOTAL TRANSACTION AMOUNT' TO RPT-TML-LABEL
132200     MOVE STAT-TOTAL-AMOUNT TO RPT-TML-VALUE
132300     WRITE RPT-PRINT-LINE FROM RPT-TOTAL-MONEY-LINE
132400         AFTER ADVANCING 1 LINE.
132500*    FALL-THROUGH EXIT - EVERY TOTAL LINE ON THE PAGE WRITES
132600*    IN THE SAME FIXED ORDER EVERY RUN.
132700 6200-EXIT.
132800     EXIT.
132900
133000*    03/05/1992 DO - CR-1992-014 - ONE LINE PER COUNTRY SEEN.
133100 6210-WRITE-COUNTRY-LINE.
133200
133300*    PRINT ONLY THE SLOTS A COUNTRY ACTUALLY CLAIMED - AN
133400*    UNCLAIMED SLOT (STAT-COUNTRY-SET-NO) IS LEFT OFF THE
133500*    REPORT ENTIRELY.
133600     IF STAT-COUNTRY-SET-YES(WS-TABLE-IDX)
133700         MOVE STAT-COUNTRY-CODE(WS-TABLE-IDX) TO RPT-CTY-CODE
133800         MOVE STAT-COUNTRY-COUNT(WS-TABLE-IDX) TO RPT-CTY-COUNT
133900         WRITE RPT-PRINT-LINE FROM RPT-COUNTRY-LINE
134000             AFTER ADVANCING 1 LINE
134100     END-IF
134200
134300*    ADVANCE TO THE NEXT SLOT WHETHER OR NOT THIS ONE
134400*    PRINTED - THE LOOP IN 6200 STOPS AT SLOT 50.
134500     ADD 1 TO WS-TABLE-IDX.
134600*    FALL-THROUGH EXIT - REACHED ONCE PER CALL FROM THE
134700*    PERFORM ... UNTIL IN 6200 ABOVE.
134800 6210-EXIT.
134900     EXIT.
135000
135100*================================================================*
135200*    9000 SERIES - CLOSE DOWN.
135300*================================================================*
135400*    CLOSE IS THE LAST THING THIS PROGRAM DOES BEFORE STOP RUN -
135500*    ANY FILE STATUS PROBLEM ON CLOSE WOULD SHOW UP IN THE JOB
135600*    LOG, NOT IN THIS PROGRAM'S OWN OUTPUT.
135700 9000-TERMINATION.
135800
135900*    CLOSE ALL THREE FILES IN THE ORDER THEY WERE OPENED.
136000*    NO COUNTS ARE PRINTED HERE - THE REPORT TOTALS PARAGRAPH
136100*    IN THE 6000 SERIES ALREADY WROTE THE RUN'S FIGURES TO
136200*    REPORT-FILE BEFORE CONTROL REACHED THIS PARAGRAPH, SO ALL
136300*    THIS PARAGRAPH HAS LEFT TO DO IS RELEASE THE FILES.
136400     CLOSE TRANSACTION-FILE
136500     CLOSE ALERT-FILE
136600     CLOSE REPORT-FILE.
136700*    FALL-THROUGH EXIT - THE THREE CLOSE STATEMENTS ALWAYS
136800*    RUN TOGETHER AT PROGRAM END.
136900 9000-EXIT.
137000     EXIT.
